000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HLTHBTCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PATIENT INTAKE FILE
001300*          PRODUCED BY THE REGISTRATION KIOSKS, MATCHES EACH
001400*          PATIENT AGAINST THE STANDING PATIENT REGISTRY, AND
001500*          THEN NORMALIZES THE DAY'S LAB PARAMETER FEED AGAINST
001600*          THE LAB NAME-MAPPING, UNIT-CONVERSION AND REFERENCE-
001700*          RANGE TABLES.
001800*
001900*          BOTH STREAMS RUN IN THE SAME JOB STEP SO ONE COMBINED
002000*          CONTROL-TOTAL REPORT CAN BE PRODUCED AT THE END OF
002100*          THE RUN.  THERE IS NO TRAILER RECORD ON EITHER INPUT
002200*          FILE - BOTH FILES RUN TO THEIR OWN END OF FILE.
002300*
002400******************************************************************
002500*CHANGE-LOG.
002600*
002700*    DATE      BY     TICKET    DESCRIPTION
002800*    --------  -----  --------  -------------------------------
002900*    03/11/91  JS     HD-0001   ORIGINAL PROGRAM - INTAKE EDIT     HD-0001
003000*                               AND PATIENT REGISTRY MATCH ONLY.
003100*    07/02/91  JS     HD-0014   ADDED DUPLICATE-PATIENT LOGIC -    HD-0014
003200*                               SAME NAME/AGE/GENDER REUSES THE
003300*                               EXISTING REGISTRY USER-ID.
003400*    11/19/91  TGD    HD-0022   BALANCING LOGIC ON INTAKE COUNTS   HD-0022
003500*                               MOVED INTO THE RUN-REPORT.
003600*    02/14/92  TGD    HD-0031   CONSENT-ID MADE OPTIONAL PER LEGAL HD-0031
003700*                               REVIEW - MISSING CONSENT-ID IS
003800*                               NOW A WARNING, NOT A REJECT.
003900*    09/08/92  AK     HD-0045   REGISTRY NOW REWRITTEN AT END OF   HD-0045
004000*                               RUN INSTEAD OF A SEPARATE UPDATE
004100*                               STEP - AVOIDS A RACE BETWEEN THE
004200*                               EDIT STEP AND THE UPDATE STEP.
004300*    04/27/93  AK     HD-0058   LAB NORMALIZATION PHASE FOLDED     HD-0058
004400*                               INTO THIS PROGRAM FROM THE OLD
004500*                               LAB SEARCH JOB STEP - ONE COMBINED
004600*                               RUN, ONE COMBINED REPORT.
004700*    10/03/93  MM     HD-0063   NAME-MAPPING TIE-BREAK LOGIC -     HD-0063
004800*                               TAKE HIGHEST CONFIDENCE WHEN MORE
004900*                               THAN ONE VARIANT NAME MATCHES.
005000*    06/21/94  MM     HD-0071   UNIT-CONVERSION IDENTITY CASE -    HD-0071
005100*                               SOURCE UNIT ALREADY MATCHES THE
005200*                               STANDARD UNIT, FACTOR OF 1.
005300*    01/09/95  RB     HD-0084   OVERALL CONFIDENCE NOW THE MEAN OF HD-0084
005400*                               ALL THREE STEP CONFIDENCES, NOT
005500*                               JUST THE UNIT-CONVERSION STEP.
005600*    03/02/95  RB     HD-0090   LOW-CONFIDENCE RECORDS FLAGGED FOR HD-0090
005700*                               REVIEW EVEN WHEN NORMALIZATION
005800*                               OTHERWISE SUCCEEDED.
005900*    08/30/96  DP     HD-0103   ADDED THE AUDIT-FILE - ONE ROW PER HD-0103
006000*                               OPERATION ATTEMPTED SO QA CAN SEE
006100*                               WHERE A PARAMETER DROPPED OUT.
006200*    02/11/97  DP     HD-0109   REMOVED HARD REJECT ON MISSING LAB HD-0109
006300*                               UNIT - NOW FLAGGED, VALUE CARRIED
006400*                               FORWARD UNCHANGED.
006500*    12/03/98  DP     HD-0118   YEAR 2000 REVIEW - WS-DATE AND ALL HD-0118
006600*                               DATE-DEPENDENT FIELDS CHECKED, NO
006700*                               WINDOWING IN USE, NO CHANGE
006800*                               REQUIRED FOR THIS PROGRAM.
006900*    09/14/99  CW     HD-0124   REGISTRY TABLE SIZE RAISED TO      HD-0124
007000*                               5000 ENTRIES - PATIENT COUNT
007100*                               EXCEEDED THE OLD 2000 LIMIT.
007200*    05/18/01  CW     HD-0137   USER-CONSENT EDIT TIGHTENED - A    HD-0137
007300*                               BLANK VALUE NOW GETS ITS OWN
007400*                               REJECT REASON INSTEAD OF FALLING
007500*                               THROUGH TO THE "YES OR NO" MSG.
007600*    02/06/03  LH     HD-0145   ADDED EXISTING-PATIENTS COUNT TO   HD-0145
007700*                               THE RUN-REPORT AT QA'S REQUEST.
007800*    11/14/05  GP     HD-0151   NAME-MAPPING AUDIT ROWS WERE       HD-0151
007900*                               CARRYING THE PRIOR RECORD'S
008000*                               AUD-OPERATION AND AUD-ORIG-NAME -
008100*                               BOTH NOW SET AT THE TOP OF
008200*                               2300-NAME-MAPPING.
008300*    11/14/05  GP     HD-0152   CNV-TARGET-UNIT-UC ADDED TO THE    HD-0152
008400*                               UNITCNV TABLE SO THE IDENTITY-
008500*                               CONVERSION SCAN IS CASE-
008600*                               INSENSITIVE LIKE EVERY OTHER UNIT
008700*                               COMPARE IN THE PROGRAM.
008800*    11/14/05  GP     HD-0153   UNIT-CONVERSION MISS-ENTIRELY      HD-0153
008900*                               AUDIT ROW WAS LOGGED "FAILED" -
009000*                               CORRECTED TO "FLAGGED" PER THE
009100*                               AUDIT-LOG-RECORD STANDARD.
009200*    11/14/05  GP     HD-0154   2430-SCAN-FOR-IDENTITY COMPARED    HD-0154
009300*                               AGAINST THE MIXED-CASE TARGET
009400*                               UNIT INSTEAD OF THE UPPERCASED
009500*                               ONE - IDENTITY HITS WERE BEING
009600 *                               MISSED ON LOWER-CASE UNIT TEXT.
009700*
009800******************************************************************
009900
010000         INPUT FILE              -   DDS0002.INTAKE
010100
010200         REFERENCE FILE (I-O)    -   DDS0002.REGISTRY
010300
010400         OUTPUT FILE PRODUCED    -   DDS0002.EXPORT
010500
010600         REJECT FILE             -   DDS0002.INTKREJ
010700
010800         INPUT FILE              -   DDS0002.LABPARM
010900
011000         REFERENCE FILE          -   DDS0002.NAMEMAP
011100
011200         REFERENCE FILE          -   DDS0002.UNITCNV
011300
011400         REFERENCE FILE          -   DDS0002.REFRNG
011500
011600         OUTPUT FILE PRODUCED    -   DDS0002.NORMOUT
011700
011800         OUTPUT FILE PRODUCED    -   DDS0002.AUDIT
011900
012000         PRINT FILE              -   DDS0002.RUNRPT
012100
012200         DUMP FILE               -   SYSOUT
012300
012400******************************************************************
012500 ENVIRONMENT DIVISION.
012600 CONFIGURATION SECTION.
012700 SOURCE-COMPUTER. IBM-390.
012800 OBJECT-COMPUTER. IBM-390.
012900 SPECIAL-NAMES.
013000     C01 IS TOP-OF-FORM.
013100 INPUT-OUTPUT SECTION.
013200 FILE-CONTROL.
013300     SELECT SYSOUT
013400     ASSIGN TO UT-S-SYSOUT
013500       ORGANIZATION IS SEQUENTIAL.
013600
013700     SELECT INTAKE-FILE
013800     ASSIGN TO UT-S-INTAKE
013900       ACCESS MODE IS SEQUENTIAL
014000       FILE STATUS IS INTK-STATUS.
014100
014200     SELECT REGISTRY-FILE
014300     ASSIGN TO UT-S-REGFILE
014400       ACCESS MODE IS SEQUENTIAL
014500       FILE STATUS IS REG-STATUS.
014600
014700     SELECT EXPORT-FILE
014800     ASSIGN TO UT-S-EXPORT
014900       ACCESS MODE IS SEQUENTIAL
015000       FILE STATUS IS EXP-STATUS.
015100
015200     SELECT REJECT-FILE
015300     ASSIGN TO UT-S-INTKREJ
015400       ACCESS MODE IS SEQUENTIAL
015500       FILE STATUS IS REJ-STATUS.
015600
015700     SELECT LABPARM-FILE
015800     ASSIGN TO UT-S-LABPARM
015900       ACCESS MODE IS SEQUENTIAL
016000       FILE STATUS IS LAB-STATUS-FS.
016100
016200     SELECT NAMEMAP-FILE
016300     ASSIGN TO UT-S-NAMEMAP
016400       ACCESS MODE IS SEQUENTIAL
016500       FILE STATUS IS MAP-STATUS.
016600
016700     SELECT UNITCNV-FILE
016800     ASSIGN TO UT-S-UNITCNV
016900       ACCESS MODE IS SEQUENTIAL
017000       FILE STATUS IS CNV-STATUS.
017100
017200     SELECT REFRNG-FILE
017300     ASSIGN TO UT-S-REFRNG
017400       ACCESS MODE IS SEQUENTIAL
017500       FILE STATUS IS RNG-STATUS.
017600
017700     SELECT NORMOUT-FILE
017800     ASSIGN TO UT-S-NORMOUT
017900       ACCESS MODE IS SEQUENTIAL
018000       FILE STATUS IS NRM-STATUS.
018100
018200     SELECT AUDIT-FILE
018300     ASSIGN TO UT-S-AUDIT
018400       ACCESS MODE IS SEQUENTIAL
018500       FILE STATUS IS AUD-STATUS-FS.
018600
018700     SELECT RUN-REPORT
018800     ASSIGN TO UT-S-RUNRPT
018900       ACCESS MODE IS SEQUENTIAL
019000       FILE STATUS IS RPT-STATUS.
019100
019200 DATA DIVISION.
019300 FILE SECTION.
019400 FD  SYSOUT
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 130 CHARACTERS
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS SYSOUT-REC.
020000 01  SYSOUT-REC  PIC X(130).
020100
020200****** DAILY PATIENT INTAKE FEED FROM THE REGISTRATION KIOSKS
020300****** ONE RECORD PER PATIENT, NO TRAILER RECORD ON THIS FILE
020400 FD  INTAKE-FILE
020500     RECORDING MODE IS F
020600     LABEL RECORDS ARE STANDARD
020700     RECORD CONTAINS 150 CHARACTERS
020800     BLOCK CONTAINS 0 RECORDS
020900     DATA RECORD IS INTAKE-FILE-REC.
021000 01  INTAKE-FILE-REC  PIC X(150).
021100
021200****** STANDING PATIENT REGISTRY - READ ENTIRELY INTO THE
021300****** REG-TABLE-AREA AT 0000-HOUSEKEEPING, THEN REWRITTEN IN
021400****** FULL FROM THE TABLE AT 1900-REWRITE-REGISTRY ONCE THE
021500****** INTAKE STREAM HAS FINISHED - NO RANDOM ACCESS IS USED
021600 FD  REGISTRY-FILE
021700     RECORDING MODE IS F
021800     LABEL RECORDS ARE STANDARD
021900     RECORD CONTAINS 80 CHARACTERS
022000     BLOCK CONTAINS 0 RECORDS
022100     DATA RECORD IS REGISTRY-FILE-REC.
022200 01  REGISTRY-FILE-REC  PIC X(80).
022300
022400****** VALIDATED PATIENT RECORDS - EVERY INTAKE RECORD THAT
022500****** PASSES 1200-FIELD-EDITS THRU 1300-USER-CONSENT-EDIT
022600 FD  EXPORT-FILE
022700     RECORDING MODE IS F
022800     LABEL RECORDS ARE STANDARD
022900     RECORD CONTAINS 130 CHARACTERS
023000     BLOCK CONTAINS 0 RECORDS
023100     DATA RECORD IS EXPORT-FILE-REC.
023200 01  EXPORT-FILE-REC  PIC X(130).
023300
023400****** INTAKE RECORDS THAT FAILED AN EDIT - ONE REJECT REASON
023500****** PER RECORD, FIRST FAILURE WINS
023600 FD  REJECT-FILE
023700     RECORDING MODE IS F
023800     LABEL RECORDS ARE STANDARD
023900     RECORD CONTAINS 130 CHARACTERS
024000     BLOCK CONTAINS 0 RECORDS
024100     DATA RECORD IS REJECT-FILE-REC.
024200 01  REJECT-FILE-REC  PIC X(130).
024300
024400****** DAILY LAB PARAMETER FEED - ONE RECORD PER RESULT
024500 FD  LABPARM-FILE
024600     RECORDING MODE IS F
024700     LABEL RECORDS ARE STANDARD
024800     RECORD CONTAINS 130 CHARACTERS
024900     BLOCK CONTAINS 0 RECORDS
025000     DATA RECORD IS LABPARM-FILE-REC.
025100 01  LABPARM-FILE-REC  PIC X(130).
025200
025300****** LAB NAME VARIANT TO CANONICAL NAME TABLE - READ ENTIRELY
025400****** INTO NAMEMAP-TABLE-AREA AT 0050-LOAD-NAMEMAP-TABLE
025500 FD  NAMEMAP-FILE
025600     RECORDING MODE IS F
025700     LABEL RECORDS ARE STANDARD
025800     RECORD CONTAINS 101 CHARACTERS
025900     BLOCK CONTAINS 0 RECORDS
026000     DATA RECORD IS NAMEMAP-FILE-REC.
026100 01  NAMEMAP-FILE-REC  PIC X(101).
026200
026300****** UNIT CONVERSION FACTOR TABLE - READ ENTIRELY INTO
026400****** UNITCNV-TABLE-AREA AT 0060-LOAD-UNITCNV-TABLE
026500 FD  UNITCNV-FILE
026600     RECORDING MODE IS F
026700     LABEL RECORDS ARE STANDARD
026800     RECORD CONTAINS 91 CHARACTERS
026900     BLOCK CONTAINS 0 RECORDS
027000     DATA RECORD IS UNITCNV-FILE-REC.
027100 01  UNITCNV-FILE-REC  PIC X(91).
027200
027300****** REFERENCE RANGE TABLE - READ ENTIRELY INTO
027400****** REFRNG-TABLE-AREA AT 0070-LOAD-REFRNG-TABLE
027500 FD  REFRNG-FILE
027600     RECORDING MODE IS F
027700     LABEL RECORDS ARE STANDARD
027800     RECORD CONTAINS 83 CHARACTERS
027900     BLOCK CONTAINS 0 RECORDS
028000     DATA RECORD IS REFRNG-FILE-REC.
028100 01  REFRNG-FILE-REC  PIC X(83).
028200
028300****** NORMALIZED LAB PARAMETERS - WRITTEN FOR EVERY LABPARM
028400****** RECORD THAT GETS PAST NAME MAPPING AND UNIT CONVERSION
028500 FD  NORMOUT-FILE
028600     RECORDING MODE IS F
028700     LABEL RECORDS ARE STANDARD
028800     RECORD CONTAINS 150 CHARACTERS
028900     BLOCK CONTAINS 0 RECORDS
029000     DATA RECORD IS NORMOUT-FILE-REC.
029100 01  NORMOUT-FILE-REC  PIC X(150).
029200
029300****** ONE AUDIT ROW FOR EVERY NORMALIZATION STEP ATTEMPTED
029400 FD  AUDIT-FILE
029500     RECORDING MODE IS F
029600     LABEL RECORDS ARE STANDARD
029700     RECORD CONTAINS 220 CHARACTERS
029800     BLOCK CONTAINS 0 RECORDS
029900     DATA RECORD IS AUDIT-FILE-REC.
030000 01  AUDIT-FILE-REC  PIC X(220).
030100
030200****** SINGLE-PAGE CONTROL-TOTAL SUMMARY - PRODUCED ONCE AT THE
030300****** END OF THE RUN, AFTER BOTH STREAMS HAVE FINISHED
030400 FD  RUN-REPORT
030500     RECORDING MODE IS F
030600     LABEL RECORDS ARE STANDARD
030700     RECORD CONTAINS 80 CHARACTERS
030800     BLOCK CONTAINS 0 RECORDS
030900     DATA RECORD IS RUN-REPORT-REC.
031000 01  RUN-REPORT-REC  PIC X(80).
031100
031200** QSAM FILE
031300 WORKING-STORAGE SECTION.
031400
031500****** ONE TWO-BYTE STATUS FIELD PER SELECTED FILE, CHECKED AFTER
031600****** EVERY OPEN/READ/WRITE/CLOSE THE USUAL HOUSE WAY - "00" IS
031700****** NORMAL, "10" IS END OF FILE ON A SEQUENTIAL READ, AND THE
031800****** 88-LEVELS BELOW ARE WHAT THE PROCEDURE DIVISION TESTS.
031900 01  FILE-STATUS-CODES.
032000     05  INTK-STATUS             PIC X(2).
032100         88 INTK-AT-END    VALUE "10".
032200         88 INTK-OK        VALUE "00".
032300     05  REG-STATUS              PIC X(2).
032400         88 REG-AT-END     VALUE "10".
032500         88 REG-OK         VALUE "00".
032600     05  EXP-STATUS              PIC X(2).
032700         88 EXP-OK         VALUE "00".
032800     05  REJ-STATUS              PIC X(2).
032900         88 REJ-OK         VALUE "00".
033000     05  LAB-STATUS-FS           PIC X(2).
033100         88 LAB-AT-END     VALUE "10".
033200         88 LAB-OK         VALUE "00".
033300     05  MAP-STATUS              PIC X(2).
033400         88 MAP-AT-END     VALUE "10".
033500         88 MAP-OK         VALUE "00".
033600     05  CNV-STATUS              PIC X(2).
033700         88 CNV-AT-END     VALUE "10".
033800         88 CNV-OK         VALUE "00".
033900     05  RNG-STATUS              PIC X(2).
034000         88 RNG-AT-END     VALUE "10".
034100         88 RNG-OK         VALUE "00".
034200     05  NRM-STATUS              PIC X(2).
034300         88 NRM-OK         VALUE "00".
034400     05  AUD-STATUS-FS           PIC X(2).
034500         88 AUD-OK         VALUE "00".
034600     05  RPT-STATUS              PIC X(2).
034700         88 RPT-OK         VALUE "00".
034800
034900 COPY INTKREC.
035000** QSAM FILE
035100 COPY REGTABL.
035200** QSAM FILE
035300 COPY EXPREC.
035400** QSAM FILE
035500 COPY REJREC.
035600** QSAM FILE
035700 COPY LABPARM.
035800** QSAM FILE
035900 COPY NAMEMAP.
036000** QSAM FILE
036100 COPY UNITCNV.
036200** QSAM FILE
036300 COPY REFRNG.
036400** QSAM FILE
036500 COPY NORMOUT.
036600** QSAM FILE
036700 COPY AUDITRC.
036800** QSAM FILE
036900 COPY ABENDREC.
037000
037100 77  WS-DATE                     PIC 9(6).
037200
037300****** HEX-DIGIT LOOKUP TABLE USED TO BUILD A NEW REGISTRY
037400****** USER-ID WHEN 1400-REGISTRY-MATCH FAILS TO FIND THE
037500****** PATIENT - NO INTRINSIC FUNCTION IS AVAILABLE ON THIS
037600****** COMPILER SO THE HEX DIGITS ARE PULLED FROM A TABLE
037700 01  WS-HEX-DIGITS-GROUP.
037800     05  WS-HEX-DIGITS           PIC X(16)
037900             VALUE "0123456789ABCDEF".
038000     05  WS-HEX-DIGIT-TBL REDEFINES WS-HEX-DIGITS
038100                             PIC X(01) OCCURS 16 TIMES.
038200
038300 01  WS-NEW-USER-ID.
038400     05  FILLER                  PIC X(05) VALUE "USER-".
038500     05  NEW-USER-ID-HEX         PIC X(12).
038600
038700 01  WS-HEX-SUFFIX.
038800     05  WS-HEX-CHAR             PIC X(01) OCCURS 12 TIMES
038900                                  INDEXED BY WS-HEX-POS.
039000 01  WS-HEX-SUFFIX-FLAT REDEFINES WS-HEX-SUFFIX.
039100     05  WS-HEX-SUFFIX-TEXT      PIC X(12).
039200
039300 77  WS-HEX-SEQ-NBR              PIC 9(09) COMP VALUE ZERO.
039400 77  WS-HEX-WORK                 PIC 9(09) COMP.
039500 77  WS-HEX-REMAINDER            PIC 9(02) COMP.
039600 77  WS-HEX-SUBSCR               PIC 9(02) COMP.
039700
039800 77  WS-NORM-SEQ-NBR             PIC 9(09) COMP VALUE ZERO.
039900 01  WS-NORMALIZED-ID-WORK.
040000     05  FILLER                  PIC X(02) VALUE "NP".
040100     05  NRM-ID-SEQ              PIC 9(10).
040200
040300****** ONE COMP COUNTER PER LINE OF THE RUN-REPORT - INCREMENTED
040400****** AS THE TWO STREAMS ARE PROCESSED, PRINTED ONCE AT
040500****** 9000-WRITE-RUN-REPORT.  NEVER RESET MID-RUN.
040600 01  CONTROL-TOTALS.
040700     05  CT-INTAKE-READ          PIC 9(05) COMP VALUE ZERO.
040800     05  CT-INTAKE-ACCEPTED      PIC 9(05) COMP VALUE ZERO.
040900     05  CT-INTAKE-REJECTED      PIC 9(05) COMP VALUE ZERO.
041000     05  CT-NEW-PATIENTS         PIC 9(05) COMP VALUE ZERO.
041100     05  CT-EXISTING-PATIENTS    PIC 9(05) COMP VALUE ZERO.
041200     05  CT-INTAKE-WARNINGS      PIC 9(05) COMP VALUE ZERO.
041300     05  CT-LAB-READ             PIC 9(05) COMP VALUE ZERO.
041400     05  CT-LAB-SUCCESSFUL       PIC 9(05) COMP VALUE ZERO.
041500     05  CT-LAB-FAILED           PIC 9(05) COMP VALUE ZERO.
041600     05  CT-LAB-FLAGGED          PIC 9(05) COMP VALUE ZERO.
041700     05  CT-AUDIT-OPS-LOGGED     PIC 9(05) COMP VALUE ZERO.
041800
041900****** ONE-BYTE SWITCHES WITH 88-LEVEL CONDITION NAMES - THE HOUSE
042000****** WAY OF CARRYING A YES/NO DECISION FROM ONE PARAGRAPH TO
042100****** THE NEXT WITHOUT A PASSED PARAMETER.  EACH IS RESET AT THE
042200****** TOP OF THE PARAGRAPH THAT OWNS IT, NEVER LEFT TO CARRY A
042300****** STALE VALUE FORWARD FROM THE PRIOR RECORD.
042400 01  FLAGS-AND-SWITCHES.
042500     05  MORE-INTAKE-SW          PIC X(01) VALUE "Y".
042600         88  NO-MORE-INTAKE      VALUE "N".
042700     05  MORE-LABPARM-SW         PIC X(01) VALUE "Y".
042800         88  NO-MORE-LABPARM     VALUE "N".
042900     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
043000         88  RECORD-ERROR-FOUND  VALUE "Y".
043100         88  VALID-RECORD        VALUE "N".
043200     05  PATIENT-FOUND-SW        PIC X(01) VALUE "N".
043300         88  PATIENT-WAS-FOUND   VALUE "Y".
043400         88  PATIENT-NOT-FOUND   VALUE "N".
043500     05  NAME-MAP-FOUND-SW       PIC X(01) VALUE "N".
043600         88  NAME-MAP-HIT        VALUE "Y".
043700         88  NAME-MAP-MISS       VALUE "N".
043800     05  UNIT-CNV-FOUND-SW       PIC X(01) VALUE "N".
043900         88  UNIT-CNV-HIT        VALUE "Y".
044000         88  UNIT-CNV-MISS       VALUE "N".
044100     05  UNIT-CNV-IDENTITY-SW    PIC X(01) VALUE "N".
044200         88  UNIT-CNV-IS-IDENTITY VALUE "Y".
044300     05  RANGE-FOUND-SW          PIC X(01) VALUE "N".
044400         88  RANGE-HIT           VALUE "Y".
044500         88  RANGE-MISS          VALUE "N".
044600     05  LAB-RECORD-FAILED-SW    PIC X(01) VALUE "N".
044700         88  LAB-RECORD-HAS-FAILED VALUE "Y".
044800     05  LAB-RECORD-FLAGGED-SW   PIC X(01) VALUE "N".
044900         88  LAB-RECORD-IS-FLAGGED VALUE "Y".
045000
045100****** SCRATCH FIELDS FOR THE 1000-SERIES INTAKE EDITS - CASE-
045200****** FOLDED COPIES OF NAME/GENDER/USER-CONSENT FOR THE
045300****** CASE-INSENSITIVE COMPARES, PLUS THE TRIMMED-LENGTH AND
045400****** SUBPROGRAM RETURN-CODE FIELDS STRLTH IS CALLED WITH.
045500 01  EDIT-WORK-FIELDS.
045600     05  WS-NAME-UC              PIC X(40).
045700     05  WS-GENDER-UC            PIC X(06).
045800     05  WS-USER-CONSENT-UC      PIC X(03).
045810****** STRLTH'S LINKAGE ITEM TEXT1 IS PIC X(255) AND SCANS BACK
045820****** FROM LENGTH OF TEXT1 - THE FIELD PASSED HERE MUST BE THAT
045830****** SAME SIZE, NOT THE SHORTER INTAKE-RECORD FIELD ITSELF, OR
045840****** STRLTH READS PAST IT INTO UNRELATED STORAGE.
045850     05  WS-NAME-TEXT1           PIC X(255).
045860     05  WS-CONSENT-TEXT1        PIC X(255).
045900     05  WS-NAME-LENGTH          PIC S9(04) VALUE ZERO.
046000     05  WS-CONSENT-LENGTH       PIC S9(04) VALUE ZERO.
046100     05  WS-RETURN-CD            PIC S9(04) COMP.
046200
046300****** SCRATCH FIELDS FOR THE 2000-SERIES LAB NORMALIZATION -
046400****** THE CASE-FOLDED PARAMETER NAME AND ORIGINAL UNIT, THE
046500****** THREE STEP CONFIDENCES AND THE OVERALL CONFIDENCE, AND
046600****** THE CANONICAL NAME/TARGET UNIT/FACTOR/RANGE VALUES HELD
046700****** HERE BETWEEN STEPS SO EACH LATER STEP AND THE AUDIT
046800****** WRITER CAN SEE WHAT AN EARLIER STEP PRODUCED.
046900 01  LAB-WORK-FIELDS.
047000     05  WS-PARM-NAME-UC         PIC X(30).
047100     05  WS-ORIG-UNIT-UC         PIC X(10).
047200     05  WS-NAME-CONFIDENCE      PIC 9V9(02).
047300     05  WS-UNIT-CONFIDENCE      PIC 9V9(02).
047400     05  WS-RANGE-CONFIDENCE     PIC 9V9(02).
047500     05  WS-OVERALL-CONFIDENCE   PIC 9V9(02).
047600     05  WS-CANONICAL-NAME-HOLD  PIC X(30).
047700     05  WS-TARGET-UNIT-HOLD     PIC X(10).
047800     05  WS-NORMALIZED-VALUE     PIC S9(07)V9(04).
047900     05  WS-FACTOR-HOLD          PIC 9(03)V9(06).
048000     05  WS-RANGE-MIN-HOLD       PIC S9(05)V9(04).
048100     05  WS-RANGE-MAX-HOLD       PIC S9(05)V9(04).
048200
048300****** LINKAGE WORK AREA PASSED TO THE CONFIDENCE AVERAGING
048400****** SUBPROGRAM - SEE HD-0084 IN THE CHANGE LOG ABOVE            HD-0084
048500 01  CALCCONF-REC.
048600     05  CALCCONF-NAME-CONF      PIC 9V9(02).
048700     05  CALCCONF-UNIT-CONF      PIC 9V9(02).
048800     05  CALCCONF-RANGE-CONF     PIC 9V9(02).
048900     05  CALCCONF-OVERALL-CONF   PIC 9V9(02).
049000 77  CALCCONF-RETURN-CD          PIC S9(04) COMP.
049100
049200****** RUN-REPORT PRINT-LINE TEMPLATES
049300 01  RPT-TITLE-LINE.
049400     05  FILLER                  PIC X(30)
049500             VALUE "HEALTH DATA BATCH RUN SUMMARY ".
049600     05  FILLER                  PIC X(25) VALUE SPACES.
049700     05  FILLER                  PIC X(07) VALUE "PAGE 1 ".
049800     05  FILLER                  PIC X(18) VALUE SPACES.
049900
050000 01  RPT-SECTION-LINE.
050100     05  RPT-SECTION-TEXT        PIC X(20).
050200     05  FILLER                  PIC X(60) VALUE SPACES.
050300
050400 01  RPT-DETAIL-LINE.
050500     05  FILLER                  PIC X(02) VALUE SPACES.
050600     05  RPT-LABEL               PIC X(25).
050700     05  FILLER                  PIC X(02) VALUE SPACES.
050800     05  RPT-COUNT               PIC ZZZZ9.
050900     05  FILLER                  PIC X(46) VALUE SPACES.
051000
051100 PROCEDURE DIVISION.
051200     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
051300     PERFORM 1000-INTAKE-DRIVER THRU 1000-EXIT
051400             UNTIL NO-MORE-INTAKE.
051500     PERFORM 1900-REWRITE-REGISTRY THRU 1900-EXIT.
051600     PERFORM 2000-LAB-DRIVER THRU 2000-EXIT
051700             UNTIL NO-MORE-LABPARM.
051800     PERFORM 9000-WRITE-RUN-REPORT THRU 9000-EXIT.
051900     PERFORM 9900-CLEANUP THRU 9900-EXIT.
052000     MOVE +0 TO RETURN-CODE.
052100     GOBACK.
052200
052300****** OPENS ALL ELEVEN WORK FILES FOR THE RUN, LOADS THE FOUR
052400****** REFERENCE TABLES (REGISTRY, NAME-MAPPING, UNIT-CONVERSION,
052500****** REFERENCE-RANGE) INTO WORKING STORAGE, AND PRIMES THE FIRST
052600****** INTAKE READ.  NOTHING IS WRITTEN UNTIL THIS PARAGRAPH RETURNS.
052700
052800 0000-HOUSEKEEPING.
052900     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
053000     DISPLAY "******** BEGIN JOB HLTHBTCH ********".
053100     ACCEPT  WS-DATE FROM DATE.
053200     INITIALIZE CONTROL-TOTALS.
053250****** REGISTRY-FILE IS OPENED INPUT HERE AND CLOSED BELOW ONCE
053260****** ITS TABLE IS LOADED - IT IS RE-OPENED I-O AT 9900-CLEANUP
053270****** WHEN THE TABLE GETS WRITTEN BACK AT END OF RUN.
053300     OPEN INPUT  INTAKE-FILE, REGISTRY-FILE, LABPARM-FILE,
053400                 NAMEMAP-FILE, UNITCNV-FILE, REFRNG-FILE.
053500     OPEN OUTPUT EXPORT-FILE, REJECT-FILE, NORMOUT-FILE,
053600                 AUDIT-FILE, RUN-REPORT, SYSOUT.
053700
053800****** LOAD THE STANDING REGISTRY INTO THE TABLE - 1400-
053900****** REGISTRY-MATCH SEARCHES THE TABLE, NEVER THE FILE
054000     MOVE ZERO TO REG-TABLE-COUNT.
054100     PERFORM 0040-LOAD-REGISTRY-TABLE THRU 0040-EXIT
054200             UNTIL REG-AT-END.
054300     CLOSE REGISTRY-FILE.
054400
054500     PERFORM 0050-LOAD-NAMEMAP-TABLE THRU 0050-EXIT
054600             UNTIL MAP-AT-END.
054700     PERFORM 0060-LOAD-UNITCNV-TABLE THRU 0060-EXIT
054800             UNTIL CNV-AT-END.
054900     PERFORM 0070-LOAD-REFRNG-TABLE THRU 0070-EXIT
055000             UNTIL RNG-AT-END.
055100
055200     PERFORM 1100-READ-INTAKE THRU 1100-EXIT.
055300 0000-EXIT.
055400     EXIT.
055500
055600****** READS REGISTRY-FILE TO END OF FILE, BUILDING REG-TABLE-AREA
055700****** IN MEMORY.  A CASE-FOLDED COPY OF THE NAME AND GENDER IS BUILT
055800****** HERE SO 1400-REGISTRY-MATCH CAN SEARCH CASE-INSENSITIVELY
055900****** WITHOUT RE-FOLDING ON EVERY INTAKE RECORD.
056000
056100 0040-LOAD-REGISTRY-TABLE.
056200     MOVE "0040-LOAD-REGISTRY-TABLE" TO PARA-NAME.
056300     READ REGISTRY-FILE INTO REGISTRY-RECORD
056400         AT END
056500         GO TO 0040-EXIT
056600     END-READ.
056700     ADD 1 TO REG-TABLE-COUNT.
056800     SET REG-IDX TO REG-TABLE-COUNT.
056900     MOVE REG-USER-ID IN REGISTRY-RECORD
057000                      TO REG-USER-ID (REG-IDX).
057100****** CASE-FOLDED COMPANION FIELD BUILT ONCE HERE, NOT RE-FOLDED ON
057200****** EVERY INTAKE RECORD BY 1400-REGISTRY-MATCH.
057300     MOVE REG-NAME IN REGISTRY-RECORD TO REG-NAME (REG-IDX).
057400     MOVE REG-NAME IN REGISTRY-RECORD TO REG-NAME-UC (REG-IDX).
057500     INSPECT REG-NAME-UC (REG-IDX)
057600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
057700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
057800     MOVE REG-AGE IN REGISTRY-RECORD TO REG-AGE (REG-IDX).
057900     MOVE REG-GENDER IN REGISTRY-RECORD TO REG-GENDER (REG-IDX).
058000     MOVE REG-GENDER IN REGISTRY-RECORD
058100                     TO REG-GENDER-UC (REG-IDX).
058200     INSPECT REG-GENDER-UC (REG-IDX)
058300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
058400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
058500     MOVE REG-RECORDS-COUNT IN REGISTRY-RECORD
058600                            TO REG-RECORDS-COUNT (REG-IDX).
058700 0040-EXIT.
058800     EXIT.
058900
059000****** READS NAMEMAP-FILE ENTIRELY INTO NAMEMAP-TABLE-AREA.  THE
059100****** VARIANT NAME IS CASE-FOLDED ONCE HERE RATHER THAN EVERY TIME
059200****** 2310-SCAN-NAMEMAP COMPARES AGAINST IT.
059300
059400 0050-LOAD-NAMEMAP-TABLE.
059500     MOVE "0050-LOAD-NAMEMAP-TABLE" TO PARA-NAME.
059600     READ NAMEMAP-FILE INTO NAME-MAPPING-RECORD
059700         AT END
059800         GO TO 0050-EXIT
059900     END-READ.
060000****** ONE ROW PER VARIANT SPELLING - THE CANONICAL NAME AND THE
060100****** MATCH CONFIDENCE TRAVEL WITH IT, SCANNED BY 2310-SCAN-NAMEMAP.
060200     ADD 1 TO NAMEMAP-TABLE-COUNT.
060300     SET MAP-IDX TO NAMEMAP-TABLE-COUNT.
060400     MOVE MAP-VARIANT-NAME IN NAME-MAPPING-RECORD
060500                      TO MAP-VARIANT-NAME (MAP-IDX).
060600     MOVE MAP-VARIANT-NAME IN NAME-MAPPING-RECORD
060700                      TO MAP-VARIANT-NAME-UC (MAP-IDX).
060800     INSPECT MAP-VARIANT-NAME-UC (MAP-IDX)
060900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
061000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
061100     MOVE MAP-CANONICAL-NAME IN NAME-MAPPING-RECORD
061200                      TO MAP-CANONICAL-NAME (MAP-IDX).
061300     MOVE MAP-CONFIDENCE IN NAME-MAPPING-RECORD
061400                      TO MAP-CONFIDENCE (MAP-IDX).
061500 0050-EXIT.
061600     EXIT.
061700
061800****** READS UNITCNV-FILE ENTIRELY INTO UNITCNV-TABLE-AREA.  BOTH
061900****** THE SOURCE UNIT AND THE TARGET UNIT GET A CASE-FOLDED
062000****** COMPANION FIELD - THE SOURCE UNIT FOR THE NORMAL LOOKUP IN
062100****** 2400-UNIT-CONVERSION, THE TARGET UNIT FOR THE IDENTITY-
062200****** CONVERSION SCAN IN 2430-SCAN-FOR-IDENTITY (HD-0152).        HD-0152
062300
062400 0060-LOAD-UNITCNV-TABLE.
062500     MOVE "0060-LOAD-UNITCNV-TABLE" TO PARA-NAME.
062600     READ UNITCNV-FILE INTO UNIT-CONVERSION-RECORD
062700         AT END
062800         GO TO 0060-EXIT
062900     END-READ.
063000     ADD 1 TO UNITCNV-TABLE-COUNT.
063100     SET CNV-IDX TO UNITCNV-TABLE-COUNT.
063200     MOVE CNV-CANONICAL-NAME IN UNIT-CONVERSION-RECORD
063300                      TO CNV-CANONICAL-NAME (CNV-IDX).
063400     MOVE CNV-SOURCE-UNIT IN UNIT-CONVERSION-RECORD
063500                      TO CNV-SOURCE-UNIT (CNV-IDX).
063600****** SOURCE-UNIT CASE-FOLD - USED BY THE NORMAL LOOKUP IN
063700****** 2400-UNIT-CONVERSION.
063800     MOVE CNV-SOURCE-UNIT IN UNIT-CONVERSION-RECORD
063900                      TO CNV-SOURCE-UNIT-UC (CNV-IDX).
064000     INSPECT CNV-SOURCE-UNIT-UC (CNV-IDX)
064100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
064200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
064300     MOVE CNV-TARGET-UNIT IN UNIT-CONVERSION-RECORD
064400                      TO CNV-TARGET-UNIT (CNV-IDX).
064500****** TARGET-UNIT CASE-FOLD (HD-0152) - USED ONLY BY THE IDENTITY HD-0152
064600****** CONVERSION SCAN IN 2430-SCAN-FOR-IDENTITY.
064700     MOVE CNV-TARGET-UNIT IN UNIT-CONVERSION-RECORD
064800                      TO CNV-TARGET-UNIT-UC (CNV-IDX).
064900     INSPECT CNV-TARGET-UNIT-UC (CNV-IDX)
065000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
065100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
065200     MOVE CNV-FACTOR IN UNIT-CONVERSION-RECORD
065300                      TO CNV-FACTOR (CNV-IDX).
065400     MOVE CNV-CONFIDENCE IN UNIT-CONVERSION-RECORD
065500                      TO CNV-CONFIDENCE (CNV-IDX).
065600 0060-EXIT.
065700     EXIT.
065800
065900****** READS REFRNG-FILE ENTIRELY INTO REFRNG-TABLE-AREA.  NO CASE
066000****** FOLDING IS NEEDED HERE - THE REFERENCE-RANGE LOOKUP MATCHES
066100****** ON THE STANDARD UNIT ALREADY PRODUCED BY UNIT-CONVERSION,
066200****** WHICH IS ALWAYS IN THE TABLE'S OWN CASE.
066300
066400 0070-LOAD-REFRNG-TABLE.
066500     MOVE "0070-LOAD-REFRNG-TABLE" TO PARA-NAME.
066600     READ REFRNG-FILE INTO REFERENCE-RANGE-RECORD
066700         AT END
066800         GO TO 0070-EXIT
066900     END-READ.
067000****** ONE ROW PER CANONICAL-NAME/STANDARD-UNIT PAIR - SCANNED BY
067100****** 2500-RANGE-ALIGNMENT FOR THE REST OF THE RUN.
067200     ADD 1 TO REFRNG-TABLE-COUNT.
067300     SET RNG-IDX TO REFRNG-TABLE-COUNT.
067400     MOVE RNG-CANONICAL-NAME IN REFERENCE-RANGE-RECORD
067500                      TO RNG-CANONICAL-NAME (RNG-IDX).
067600     MOVE RNG-STANDARD-UNIT IN REFERENCE-RANGE-RECORD
067700                      TO RNG-STANDARD-UNIT (RNG-IDX).
067800     MOVE RNG-MIN IN REFERENCE-RANGE-RECORD TO RNG-MIN (RNG-IDX).
067900     MOVE RNG-MAX IN REFERENCE-RANGE-RECORD TO RNG-MAX (RNG-IDX).
068000     MOVE RNG-CONFIDENCE IN REFERENCE-RANGE-RECORD
068100                      TO RNG-CONFIDENCE (RNG-IDX).
068200 0070-EXIT.
068300     EXIT.
068400
068500******************************************************************
068600*    1000 SERIES - PATIENT INTAKE VALIDATION                     *
068700******************************************************************
068800****** TOP OF THE INTAKE-VALIDATOR LOOP - ONE PASS PER INTAKE
068900****** RECORD.  DISPATCHES THE FIELD EDITS, THE REGISTRY MATCH, AND
069000****** THE EXPORT-OR-REJECT WRITE, THEN READS THE NEXT RECORD.
069100
069200 1000-INTAKE-DRIVER.
069300    MOVE "1000-INTAKE-DRIVER" TO PARA-NAME.
069400     MOVE "N" TO ERROR-FOUND-SW.
069500****** THE THREE EDIT PARAGRAPHS SHORT-CIRCUIT ON EACH OTHER - A
069600****** RECORD THAT FAILS 1200 NEVER REACHES 1250 OR 1300, SINCE
069700****** ERROR-FOUND-SW IS ALREADY SET AND VALID-RECORD TESTS IT.
069800     PERFORM 1200-FIELD-EDITS THRU 1200-EXIT.
069900     IF VALID-RECORD
070000         PERFORM 1250-CONSENT-ID-EDIT THRU 1250-EXIT.
070100     IF VALID-RECORD
070200         PERFORM 1300-USER-CONSENT-EDIT THRU 1300-EXIT.
070300     IF RECORD-ERROR-FOUND
070400         ADD 1 TO CT-INTAKE-REJECTED
070500         PERFORM 1550-WRITE-REJREC THRU 1550-EXIT
070600     ELSE
070700         PERFORM 1400-REGISTRY-MATCH THRU 1400-EXIT
070800         ADD 1 TO CT-INTAKE-ACCEPTED
070900         PERFORM 1500-WRITE-EXPREC THRU 1500-EXIT.
071000     PERFORM 1100-READ-INTAKE THRU 1100-EXIT.
071100 1000-EXIT.
071200     EXIT.
071300
071400****** SEQUENTIAL READ OF INTAKE-FILE.  SETS NO-MORE-INTAKE AT END
071500****** OF FILE SO THE MAINLINE'S PERFORM...UNTIL STOPS CLEANLY.
071600
071700 1100-READ-INTAKE.
071800     MOVE "1100-READ-INTAKE" TO PARA-NAME.
071900     READ INTAKE-FILE INTO INTAKE-RECORD
072000         AT END MOVE "N" TO MORE-INTAKE-SW
072100         GO TO 1100-EXIT
072200     END-READ.
072300     ADD 1 TO CT-INTAKE-READ.
072400 1100-EXIT.
072500     EXIT.
072600
072700****** NAME, AGE, GENDER, HEIGHT-CM AND WEIGHT-KG ARE EDITED IN
072800****** THAT ORDER - THE FIRST FIELD THAT FAILS WINS, MATCHING THE
072900****** SPEC'S FIELD-PRECEDENCE RULE.  STRLTH IS CALLED TO GET THE
073000****** TRIMMED LENGTH OF THE NAME BEFORE THE BLANK CHECK.
073100
073200 1200-FIELD-EDITS.
073300     MOVE "N" TO ERROR-FOUND-SW.
073400     MOVE "1200-FIELD-EDITS" TO PARA-NAME.
073500******** Demographic fields - checked first, in field order
073550****** IN-NAME IS MOVED INTO THE FULL 255-BYTE SCRATCH FIELD
073560****** BEFORE THE CALL - STRLTH'S TEXT1 IS PIC X(255) AND SCANS
073570****** BACK FROM THAT LENGTH, SO THE FIELD PASSED MUST BE
073580****** PADDED OUT TO THE SAME SIZE OR IT READS PAST END OF FIELD.
073600     MOVE ZERO TO WS-NAME-LENGTH.
073610     MOVE IN-NAME TO WS-NAME-TEXT1.
073700     CALL 'STRLTH' USING WS-NAME-TEXT1, WS-NAME-LENGTH.
073800     IF WS-NAME-LENGTH = ZERO
073900        MOVE IN-NAME TO REJ-NAME
074000        MOVE "NAME" TO REJ-FIELD
074100        MOVE "Name cannot be empty" TO REJ-REASON
074200        MOVE "Y" TO ERROR-FOUND-SW
074300        GO TO 1200-EXIT.
074400
074500****** AGE EDIT - ZERO IS A VALID AGE (NEWBORN), ONLY THE UPPER
074600****** BOUND IS CHECKED.
074700     IF IN-AGE IN INTAKE-RECORD > 150
074800        MOVE IN-NAME TO REJ-NAME
074900        MOVE "AGE" TO REJ-FIELD
075000        MOVE "Age must be between 0 and 150" TO REJ-REASON
075100        MOVE "Y" TO ERROR-FOUND-SW
075200        GO TO 1200-EXIT.
075300
075400****** GENDER EDIT - CASE-FOLDED BEFORE THE COMPARE SO "male",
075500****** "Male" AND "MALE" ALL PASS.
075600     MOVE IN-GENDER TO WS-GENDER-UC.
075700     INSPECT WS-GENDER-UC
075800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
075900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
076000     IF WS-GENDER-UC NOT = "MALE  " AND
076100        WS-GENDER-UC NOT = "FEMALE" AND
076200        WS-GENDER-UC NOT = "OTHER "
076300        MOVE IN-NAME TO REJ-NAME
076400        MOVE "GENDER" TO REJ-FIELD
076500        MOVE "Gender must be Male, Female or Other" TO REJ-REASON
076600        MOVE "Y" TO ERROR-FOUND-SW
076700        GO TO 1200-EXIT.
076800
076900****** HEIGHT/WEIGHT EDITS - ZERO IS THE ONLY VALUE REJECTED, THE
077000****** FEED HAS NO UPPER BOUND FOR EITHER FIELD.
077100     IF IN-HEIGHT-CM IN INTAKE-RECORD = ZERO
077200        MOVE IN-NAME TO REJ-NAME
077300        MOVE "HEIGHT-CM" TO REJ-FIELD
077400        MOVE "Height must be greater than zero" TO REJ-REASON
077500        MOVE "Y" TO ERROR-FOUND-SW
077600        GO TO 1200-EXIT.
077700
077800     IF IN-WEIGHT-KG IN INTAKE-RECORD = ZERO
077900        MOVE IN-NAME TO REJ-NAME
078000        MOVE "WEIGHT-KG" TO REJ-FIELD
078100        MOVE "Weight must be greater than zero" TO REJ-REASON
078200        MOVE "Y" TO ERROR-FOUND-SW
078300        GO TO 1200-EXIT.
078400
078500 1200-EXIT.
078600     EXIT.
078700
078800****** HD-0031 - A BLANK CONSENT-ID IS A WARNING ONLY, NOT A REJEC HD-0031
078900****** PER THE 1992 LEGAL REVIEW.  A CONSENT-ID THAT IS PRESENT BUT
079000****** ALL SPACES/LOW-VALUES ONCE TRIMMED IS STILL REJECTED.
079100
079200 1250-CONSENT-ID-EDIT.
079300     MOVE "1250-CONSENT-ID-EDIT" TO PARA-NAME.
079400******** Consent ID is optional - HD-0031.  A blank consent id     HD-0031
079500******** is a warning only, it does not reject the record.
079600     IF IN-CONSENT-ID = SPACES
079700        ADD 1 TO CT-INTAKE-WARNINGS
079800        GO TO 1250-EXIT.
079900
079950****** SAME 255-BYTE SCRATCH-FIELD IDIOM AS 1200-FIELD-EDITS ABOVE -
079960****** TEXT1 IS PIC X(255) AND STRLTH SCANS BACK FROM THAT LENGTH.
080000     MOVE ZERO TO WS-CONSENT-LENGTH.
080050     MOVE IN-CONSENT-ID TO WS-CONSENT-TEXT1.
080100     CALL 'STRLTH' USING WS-CONSENT-TEXT1, WS-CONSENT-LENGTH.
080200     IF WS-CONSENT-LENGTH = ZERO
080300        MOVE IN-NAME TO REJ-NAME
080400        MOVE "CONSENT-ID" TO REJ-FIELD
080500        MOVE "Consent ID cannot be empty" TO REJ-REASON
080600        MOVE "Y" TO ERROR-FOUND-SW
080700        GO TO 1250-EXIT.
080800
080900 1250-EXIT.
081000     EXIT.
081100
081200****** HD-0137 - BLANK USER-CONSENT GETS ITS OWN REJECT REASON.    HD-0137
081300****** ANYTHING OTHER THAN YES/NO IS THE GENERIC INVALID-VALUE
081400****** REASON.  A VALID "NO" IS ITS OWN REJECT REASON - THE PATIENT
081500****** DID NOT CONSENT, SO THE RECORD CANNOT BE EXPORTED.
081600
081700 1300-USER-CONSENT-EDIT.
081800     MOVE "1300-USER-CONSENT-EDIT" TO PARA-NAME.
081900     IF IN-USER-CONSENT = SPACES
082000        MOVE IN-NAME TO REJ-NAME
082100        MOVE "USER-CONSENT" TO REJ-FIELD
082200        MOVE "Explicit user consent is required" TO REJ-REASON
082300        MOVE "Y" TO ERROR-FOUND-SW
082400        GO TO 1300-EXIT.
082500
082600****** CASE-FOLDED BEFORE THE YES/NO COMPARE, SAME AS GENDER ABOVE.
082700     MOVE IN-USER-CONSENT TO WS-USER-CONSENT-UC.
082800     INSPECT WS-USER-CONSENT-UC
082900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
083000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
083100     IF WS-USER-CONSENT-UC NOT = "YES" AND
083200        WS-USER-CONSENT-UC NOT = "NO "
083300        MOVE IN-NAME TO REJ-NAME
083400        MOVE "USER-CONSENT" TO REJ-FIELD
083500        MOVE "User consent must be Yes or No" TO REJ-REASON
083600        MOVE "Y" TO ERROR-FOUND-SW
083700        GO TO 1300-EXIT.
083800
083900****** A WELL-FORMED "NO" IS STILL A REJECT - HD-0137 GIVES IT ITS HD-0137
084000****** OWN REASON TEXT RATHER THAN THE GENERIC INVALID-VALUE ONE.
084100     IF WS-USER-CONSENT-UC = "NO "
084200        MOVE IN-NAME TO REJ-NAME
084300        MOVE "USER-CONSENT" TO REJ-FIELD
084400        MOVE "User has not given consent" TO REJ-REASON
084500        MOVE "Y" TO ERROR-FOUND-SW
084600        GO TO 1300-EXIT.
084700
084800 1300-EXIT.
084900     EXIT.
085000
085100****** CASE-INSENSITIVE SEARCH OF REG-TABLE-AREA ON NAME, AGE AND
085200****** GENDER.  A HIT REUSES THE EXISTING REGISTRY USER-ID (HD-001 HD-0014
085300****** DUPLICATE-PATIENT RULE) - A MISS FALLS THROUGH TO
085400****** 1420-REGISTRY-ADD-NEW TO GENERATE A NEW ONE.
085500
085600 1400-REGISTRY-MATCH.
085700     MOVE "1400-REGISTRY-MATCH" TO PARA-NAME.
085800******** Same name (any case) + age + gender (any case) is the
085900******** same patient - reuse the existing registry user-id.
086000****** AGE IS COMPARED AS-KEYED, ONLY NAME AND GENDER NEED THE
086100****** CASE-FOLDED COMPANION FIELDS BUILT BELOW.
086200     MOVE IN-NAME TO WS-NAME-UC.
086300     INSPECT WS-NAME-UC
086400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
086500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
086600     MOVE IN-GENDER TO WS-GENDER-UC.
086700     INSPECT WS-GENDER-UC
086800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
086900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
087000     MOVE "N" TO PATIENT-FOUND-SW.
087100
087200     IF REG-TABLE-COUNT = ZERO
087300         GO TO 1420-REGISTRY-ADD-NEW.
087400
087500     SET REG-IDX TO 1.
087600     SEARCH REG-TABLE-REC
087700         AT END
087800             GO TO 1420-REGISTRY-ADD-NEW
087900         WHEN REG-NAME-UC (REG-IDX) = WS-NAME-UC
088000          AND REG-AGE (REG-IDX) = IN-AGE
088100          AND REG-GENDER-UC (REG-IDX) = WS-GENDER-UC
088200             MOVE "Y" TO PATIENT-FOUND-SW
088300             ADD 1 TO REG-RECORDS-COUNT (REG-IDX)
088400             MOVE REG-USER-ID (REG-IDX) TO EXP-USER-ID
088500     END-SEARCH.
088600
088700     IF PATIENT-WAS-FOUND
088800         SET EXP-IS-EXISTING-PATIENT TO TRUE
088900         ADD 1 TO CT-EXISTING-PATIENTS
089000         GO TO 1400-EXIT.
089100
089200****** ADDS A NEW ROW TO REG-TABLE-AREA FOR A PATIENT NOT ALREADY
089300****** ON FILE.  THE TABLE IS NOT REWRITTEN TO REGISTRY-FILE UNTIL
089400****** 1900-REWRITE-REGISTRY RUNS AT THE END OF THE INTAKE PASS.
089500
089600 1420-REGISTRY-ADD-NEW.
089700****** NEW ROW APPENDED TO THE IN-MEMORY TABLE ONLY - REG-TABLE-AREA
089800****** IS NOT WRITTEN BACK TO REGISTRY-FILE UNTIL 1900-REWRITE-
089900****** REGISTRY RUNS AT END OF THE INTAKE PASS.
090000     PERFORM 1450-GENERATE-USER-ID THRU 1450-EXIT.
090100     ADD 1 TO REG-TABLE-COUNT.
090200     SET REG-IDX TO REG-TABLE-COUNT.
090300     MOVE WS-NEW-USER-ID TO REG-USER-ID (REG-IDX).
090400     MOVE IN-NAME TO REG-NAME (REG-IDX).
090500     MOVE WS-NAME-UC TO REG-NAME-UC (REG-IDX).
090600     MOVE IN-AGE TO REG-AGE (REG-IDX).
090700     MOVE IN-GENDER TO REG-GENDER (REG-IDX).
090800     MOVE WS-GENDER-UC TO REG-GENDER-UC (REG-IDX).
090900     MOVE 1 TO REG-RECORDS-COUNT (REG-IDX).
091000     MOVE WS-NEW-USER-ID TO EXP-USER-ID.
091100     SET EXP-IS-NEW-PATIENT TO TRUE.
091200     ADD 1 TO CT-NEW-PATIENTS.
091300 1400-EXIT.
091400     EXIT.
091500
091600****** BUILDS A NEW TWELVE-CHARACTER HEX SUFFIX FROM THE RUN'S
091700****** SEQUENCE COUNTER SO EVERY NEW PATIENT GETS A UNIQUE USER-ID
091800****** WITHOUT GOING BACK TO REGISTRY-FILE FOR A HIGH-VALUE KEY.
091900
092000 1450-GENERATE-USER-ID.
092100     MOVE "1450-GENERATE-USER-ID" TO PARA-NAME.
092200     ADD 1 TO WS-HEX-SEQ-NBR.
092300     MOVE WS-HEX-SEQ-NBR TO WS-HEX-WORK.
092400     PERFORM 1460-HEX-DIGIT-LOOP THRU 1460-EXIT
092500         VARYING WS-HEX-POS FROM 12 BY -1
092600             UNTIL WS-HEX-POS < 1.
092700     MOVE WS-HEX-SUFFIX-TEXT TO NEW-USER-ID-HEX.
092800 1450-EXIT.
092900     EXIT.
093000
093100****** CLASSIC DIVIDE-AND-REMAINDER HEX CONVERSION - NO INTRINSIC
093200****** FUNCTION IS AVAILABLE FOR THIS ON THE SHOP'S COMPILER, SO
093300****** EACH HEX DIGIT IS PULLED OFF ONE AT A TIME FROM THE RIGHT.
093400
093500 1460-HEX-DIGIT-LOOP.
093600     DIVIDE WS-HEX-WORK BY 16
093700         GIVING WS-HEX-WORK
093800         REMAINDER WS-HEX-REMAINDER.
093900     MOVE WS-HEX-REMAINDER TO WS-HEX-SUBSCR.
094000     ADD 1 TO WS-HEX-SUBSCR.
094100     MOVE WS-HEX-DIGIT-TBL (WS-HEX-SUBSCR) TO
094200          WS-HEX-CHAR (WS-HEX-POS).
094300 1460-EXIT.
094400     EXIT.
094500
094600****** BUILDS AND WRITES VALIDATED-EXPORT-RECORD FOR AN INTAKE
094700****** RECORD THAT PASSED ALL EDITS.  GENDER IS WRITTEN BACK OUT IN
094800****** MIXED CASE FROM A SMALL SET OF LITERAL VALUES - THERE ARE
094900****** ONLY THREE POSSIBLE GENDER VALUES SO A GENERAL-PURPOSE
095000****** CAPITALIZATION ROUTINE WOULD BE OVERKILL.
095100
095200 1500-WRITE-EXPREC.
095300     MOVE "1500-WRITE-EXPREC" TO PARA-NAME.
095400     MOVE IN-NAME TO EXP-NAME.
095500     MOVE IN-AGE TO EXP-AGE.
095600****** store gender capitalized - only the three known values
095700****** exist so a literal move is used in place of a general
095800****** capitalization routine
095900     IF WS-GENDER-UC = "MALE  "
096000         MOVE "Male  " TO EXP-GENDER
096100     ELSE IF WS-GENDER-UC = "FEMALE"
096200         MOVE "Female" TO EXP-GENDER
096300     ELSE
096400         MOVE "Other " TO EXP-GENDER.
096500     MOVE IN-HEIGHT-CM TO EXP-HEIGHT-CM.
096600     MOVE IN-WEIGHT-KG TO EXP-WEIGHT-KG.
096700     MOVE IN-CONSENT-ID TO EXP-CONSENT-ID.
096800     MOVE "Yes" TO EXP-USER-CONSENT.
096900     MOVE IN-TEST-EVAL-ID TO EXP-TEST-EVAL-ID.
097000     WRITE EXPORT-FILE-REC FROM VALIDATED-EXPORT-RECORD.
097100 1500-EXIT.
097200     EXIT.
097300
097400****** WRITES INTAKE-REJECT-RECORD FOR AN INTAKE RECORD THAT FAILED
097500****** ONE OF THE 1200/1250/1300 EDITS, CARRYING THE FIRST FAILURE
097600****** REASON FOUND.
097700
097800 1550-WRITE-REJREC.
097900     MOVE "1550-WRITE-REJREC" TO PARA-NAME.
098000     WRITE REJECT-FILE-REC FROM INTAKE-REJECT-RECORD.
098100 1550-EXIT.
098200     EXIT.
098300
098400****** HD-0045 - REGISTRY-FILE IS REWRITTEN IN FULL FROM           HD-0045
098500****** REG-TABLE-AREA ONCE THE INTAKE PASS IS COMPLETE, REPLACING
098600****** THE OLD SEPARATE UPDATE STEP.  THIS IS WHY REGISTRY-FILE IS
098700****** OPENED OUTPUT HERE EVEN THOUGH IT WAS READ AS INPUT AT
098800****** 0040-LOAD-REGISTRY-TABLE - THE TWO OPENS DO NOT OVERLAP.
098900
099000 1900-REWRITE-REGISTRY.
099100     MOVE "1900-REWRITE-REGISTRY" TO PARA-NAME.
099200******** HD-0045 - the registry is rewritten here, in full,        HD-0045
099300******** from the in-memory table, once the intake stream is
099400******** done adding and updating entries.
099500     OPEN OUTPUT REGISTRY-FILE.
099600     PERFORM 1950-WRITE-REG-ROW THRU 1950-EXIT
099700         VARYING REG-IDX FROM 1 BY 1
099800             UNTIL REG-IDX > REG-TABLE-COUNT.
099900     CLOSE REGISTRY-FILE.
100000 1900-EXIT.
100100     EXIT.
100200
100300****** WRITES ONE ROW OF REG-TABLE-AREA BACK TO REGISTRY-FILE.
100400****** CALLED ONCE PER TABLE ENTRY BY 1900-REWRITE-REGISTRY.
100500
100600 1950-WRITE-REG-ROW.
100700     MOVE REG-USER-ID (REG-IDX) TO REG-USER-ID IN REGISTRY-RECORD.
100800     MOVE REG-NAME (REG-IDX) TO REG-NAME IN REGISTRY-RECORD.
100900     MOVE REG-AGE (REG-IDX) TO REG-AGE IN REGISTRY-RECORD.
101000     MOVE REG-GENDER (REG-IDX) TO REG-GENDER IN REGISTRY-RECORD.
101100     MOVE REG-RECORDS-COUNT (REG-IDX) TO
101200          REG-RECORDS-COUNT IN REGISTRY-RECORD.
101300     WRITE REGISTRY-FILE-REC FROM REGISTRY-RECORD.
101400 1950-EXIT.
101500     EXIT.
101600
101700******************************************************************
101800*    2000 SERIES - LAB PARAMETER NORMALIZATION                   *
101900******************************************************************
102000****** TOP OF THE LAB-NORMALIZER LOOP - ONE PASS PER LAB PARAMETER
102100****** RECORD.  A RECORD THAT FAILS INPUT-EDIT OR UNIT-CONVERSION
102200****** SKIPS THE REMAINING STEPS - RANGE-ALIGNMENT, CONFIDENCE AND
102300****** NORMOUT ARE ONLY MEANINGFUL FOR A RECORD STILL IN PLAY.
102400
102500 2000-LAB-DRIVER.
102600     MOVE "2000-LAB-DRIVER" TO PARA-NAME.
102700     MOVE "N" TO LAB-RECORD-FAILED-SW.
102800     MOVE "N" TO LAB-RECORD-FLAGGED-SW.
102900     PERFORM 2200-INPUT-EDIT THRU 2200-EXIT.
103000     IF NOT LAB-RECORD-HAS-FAILED
103100         PERFORM 2300-NAME-MAPPING THRU 2300-EXIT.
103200     IF NOT LAB-RECORD-HAS-FAILED
103300         PERFORM 2400-UNIT-CONVERSION THRU 2400-EXIT.
103400     IF NOT LAB-RECORD-HAS-FAILED
103500         PERFORM 2500-RANGE-ALIGNMENT THRU 2500-EXIT
103600         PERFORM 2600-CALC-CONFIDENCE THRU 2600-EXIT
103700         PERFORM 2700-WRITE-NORMOUT THRU 2700-EXIT.
103800     PERFORM 2100-READ-LABPARM THRU 2100-EXIT.
103900 2000-EXIT.
104000     EXIT.
104100
104200****** SEQUENTIAL READ OF LABPARM-FILE.  SETS NO-MORE-LABPARM AT
104300****** END OF FILE, AND RESETS THE SOURCE RECORD'S STATUS TO
104400****** PENDING SO THE PRIOR RECORD'S OUTCOME CANNOT LEAK FORWARD.
104500
104600 2100-READ-LABPARM.
104700     MOVE "2100-READ-LABPARM" TO PARA-NAME.
104800     READ LABPARM-FILE INTO LAB-PARAMETER-RECORD
104900         AT END MOVE "N" TO MORE-LABPARM-SW
105000         GO TO 2100-EXIT
105100     END-READ.
105200     ADD 1 TO CT-LAB-READ.
105300     SET LAB-STATUS-PENDING TO TRUE.
105400 2100-EXIT.
105500     EXIT.
105600
105700****** THE ONLY HARD EDIT ON THE LAB FEED ITSELF - A BLANK
105800****** PARAMETER NAME CANNOT BE MAPPED TO ANYTHING AND FAILS THE
105900****** RECORD BEFORE NAME-MAPPING EVEN RUNS.
106000
106100 2200-INPUT-EDIT.
106200     MOVE "2200-INPUT-EDIT" TO PARA-NAME.
106300     MOVE "N" TO LAB-RECORD-FAILED-SW.
106400     IF LAB-PARAMETER-NAME = SPACES
106500         MOVE "Y" TO LAB-RECORD-FAILED-SW
106600         ADD 1 TO CT-LAB-FAILED
106700         SET LAB-STATUS-FLAGGED TO TRUE.
106750****** HD-0162 - A ZERO LAB-VALUE MEANS NO READING WAS             HD-0162
106760****** RECORDED - THE SAME 0 = ABSENT RULE INTAKE USES FOR         HD-0162
106770****** ISO-LANG-ID/TEST-EVAL-ID - SUCH A RECORD HAS NOTHING        HD-0162
106780****** TO NORMALIZE AND FAILS THE SAME WAY A BLANK NAME            HD-0162
106790****** DOES.                                                       HD-0162
106800     IF LAB-VALUE = ZERO
106850         MOVE "Y" TO LAB-RECORD-FAILED-SW
106860         ADD 1 TO CT-LAB-FAILED
106870         SET LAB-STATUS-FLAGGED TO TRUE.
106900 2200-EXIT.
106950     EXIT.
107000
107100****** STEP 2 OF LAB-NORMALIZER.  LOOKS UP THE CASE-FOLDED
107200****** PARAMETER NAME IN NAMEMAP-TABLE-AREA AND WRITES THE
107300****** NAME-MAPPING AUDIT ROW - SUCCESS ON A HIT, FLAGGED ON A
107400****** MISS (THE RECORD IS ALSO FAILED ON A MISS - THERE IS NO
107500****** CANONICAL NAME TO CARRY FORWARD TO THE LATER STEPS).
107600
107700 2300-NAME-MAPPING.
107800     MOVE "2300-NAME-MAPPING" TO PARA-NAME.
107900****** HD-0151 - AUD-OPERATION AND AUD-ORIG-NAME ARE SET HERE      HD-0151
108000****** NOW, NOT JUST IN 2400/2500 - THESE ARE WORKING-STORAGE
108100****** FIELDS THAT CARRY OVER FROM THE PRIOR RECORD IF NOT
108200****** REFRESHED, AND THE AUDIT RUN WAS SHOWING NAME-MAPPING
108300****** ROWS STAMPED WITH THE LAST LAB RECORD'S OPERATION AND
108400****** CANONICAL NAME UNTIL THIS FIX.
108500     MOVE "NAME-MAPPING" TO AUD-OPERATION.
108600     MOVE LAB-PARAMETER-NAME TO AUD-ORIG-NAME.
108700******** HD-0063 - more than one variant name may match case-      HD-0063
108800******** insensitively, so the whole table is scanned and the
108900******** highest-confidence match is kept, not just the first.
109000     MOVE LAB-PARAMETER-NAME TO WS-PARM-NAME-UC.
109100     INSPECT WS-PARM-NAME-UC
109200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
109300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
109400     MOVE "N" TO NAME-MAP-FOUND-SW.
109500     MOVE ZERO TO WS-NAME-CONFIDENCE.
109600     PERFORM 2310-SCAN-NAMEMAP THRU 2310-EXIT
109700         VARYING MAP-IDX FROM 1 BY 1
109800             UNTIL MAP-IDX > NAMEMAP-TABLE-COUNT.
109900
110000     IF NAME-MAP-HIT
110100         MOVE "SUCCESS" TO AUD-STATUS
110200         MOVE SPACES TO AUD-FAILURE-REASON
110300         PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT
110400     ELSE
110500         MOVE "FLAGGED" TO AUD-STATUS
110600         MOVE "no canonical mapping" TO AUD-FAILURE-REASON
110700         MOVE SPACES TO AUD-CANONICAL-NAME
110800         PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT
110900         MOVE "Y" TO LAB-RECORD-FAILED-SW
111000         ADD 1 TO CT-LAB-FAILED
111100         ADD 1 TO CT-LAB-FLAGGED
111200         SET LAB-STATUS-FLAGGED TO TRUE.
111300 2300-EXIT.
111400     EXIT.
111500
111600****** HD-0063 - THE BODY OF THE FULL-TABLE SCAN.  EVERY MATCHING  HD-0063
111700****** VARIANT-NAME ROW IS LOOKED AT, NOT JUST THE FIRST, SO THE
111800****** HIGHEST-CONFIDENCE ROW WINS WHEN MORE THAN ONE VARIANT
111900****** NAME MAPS TO THE SAME PARAMETER.
112000
112100 2310-SCAN-NAMEMAP.
112200****** 2310 IS CALLED ONCE PER TABLE ROW BY THE PERFORM...VARYING IN
112300****** 2300-NAME-MAPPING - A LATER, HIGHER-CONFIDENCE ROW FOR THE
112400****** SAME VARIANT NAME CAN STILL OVERRIDE AN EARLIER MATCH.
112500     IF MAP-VARIANT-NAME-UC (MAP-IDX) = WS-PARM-NAME-UC
112600        AND MAP-CONFIDENCE (MAP-IDX) > WS-NAME-CONFIDENCE
112700         MOVE "Y" TO NAME-MAP-FOUND-SW
112800         MOVE MAP-CONFIDENCE (MAP-IDX) TO WS-NAME-CONFIDENCE
112900         MOVE MAP-CANONICAL-NAME (MAP-IDX)
113000             TO WS-CANONICAL-NAME-HOLD
113100                AUD-CANONICAL-NAME.
113200 2310-EXIT.
113300     EXIT.
113400
113500****** STEP 3 OF LAB-NORMALIZER.  A BLANK UNIT IS FLAGGED AND
113600****** CARRIED FORWARD UNCHANGED (HD-0109) WITHOUT EVEN REACHING   HD-0109
113700****** THE TABLE SEARCH.  OTHERWISE THE CANONICAL NAME AND
113800****** CASE-FOLDED SOURCE UNIT ARE SEARCHED AGAINST
113900****** UNITCNV-TABLE-AREA FOR A CONVERSION FACTOR.
114000
114100 2400-UNIT-CONVERSION.
114200     MOVE "2400-UNIT-CONVERSION" TO PARA-NAME.
114300     MOVE "UNIT-CONVERSION" TO AUD-OPERATION.
114400     MOVE WS-CANONICAL-NAME-HOLD TO AUD-ORIG-NAME.
114500     MOVE LAB-VALUE TO AUD-ORIG-VALUE.
114600     MOVE LAB-UNIT TO AUD-ORIG-UNIT.
114700
114750****** HD-0109 - A BLANK UNIT IS NOT FAILED OUTRIGHT - THE VALUE IS
114760****** CARRIED THROUGH UNCONVERTED, NO FACTOR APPLIED, AND FLAGGED
114770****** FOR REVIEW, SINCE WE CANNOT TELL WHAT UNIT IT WAS ACTUALLY IN.
114780****** HD-0161 - WS-TARGET-UNIT-HOLD MUST BE CLEARED HERE -        HD-0161
114790****** IT MAY STILL HOLD THE STANDARD UNIT FROM A PRIOR LAB        HD-0161
114795****** RECORD, AND WOULD OTHERWISE BE WRITTEN TO NRM-STD-          HD-0161
114797****** UNIT AND FALSE-MATCH A RANGE IN 2500-RANGE-ALIGNMENT.       HD-0161
114800     IF LAB-UNIT = SPACES
114900         MOVE LAB-VALUE TO WS-NORMALIZED-VALUE
114950         MOVE SPACES TO WS-TARGET-UNIT-HOLD
115000         MOVE ZERO TO WS-FACTOR-HOLD
115100         MOVE .50 TO WS-UNIT-CONFIDENCE
115200         MOVE "FLAGGED" TO AUD-STATUS
115300         MOVE "no unit provided" TO AUD-FAILURE-REASON
115400         MOVE WS-NORMALIZED-VALUE TO AUD-NORM-VALUE
115500         MOVE LAB-UNIT TO AUD-STD-UNIT
115600         MOVE WS-FACTOR-HOLD TO AUD-FACTOR
115700         PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT
115800         MOVE "Y" TO LAB-RECORD-FLAGGED-SW
115900         GO TO 2400-EXIT.
116000
116100     MOVE LAB-UNIT TO WS-ORIG-UNIT-UC.
116200     INSPECT WS-ORIG-UNIT-UC
116300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
116400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
116500     MOVE "N" TO UNIT-CNV-FOUND-SW.
116600     MOVE "N" TO UNIT-CNV-IDENTITY-SW.
116700     SET CNV-IDX TO 1.
116800
116900     SEARCH UNITCNV-TABLE-REC
117000         AT END
117100             GO TO 2420-UNIT-NOT-FOUND
117200         WHEN CNV-CANONICAL-NAME (CNV-IDX) = WS-CANONICAL-NAME-HOLD
117300          AND CNV-SOURCE-UNIT-UC (CNV-IDX) = WS-ORIG-UNIT-UC
117400             MOVE "Y" TO UNIT-CNV-FOUND-SW
117500             MOVE CNV-TARGET-UNIT (CNV-IDX) TO WS-TARGET-UNIT-HOLD
117600             MOVE CNV-FACTOR (CNV-IDX) TO WS-FACTOR-HOLD
117700             MOVE CNV-CONFIDENCE (CNV-IDX) TO WS-UNIT-CONFIDENCE
117800     END-SEARCH.
117900
117950****** NORMAL CASE - A MATCHING CONVERSION ROW WAS FOUND.  THE LAB
117960****** VALUE IS MULTIPLIED BY THE TABLE'S FACTOR AND ROUNDED, THE
117970****** SAME WAY CALCCONF ROUNDS THE OVERALL CONFIDENCE LATER ON.
118000     IF UNIT-CNV-HIT
118100         COMPUTE WS-NORMALIZED-VALUE ROUNDED =
118200                 LAB-VALUE * WS-FACTOR-HOLD
118300         MOVE "SUCCESS" TO AUD-STATUS
118400         MOVE SPACES TO AUD-FAILURE-REASON
118500         MOVE WS-NORMALIZED-VALUE TO AUD-NORM-VALUE
118600         MOVE WS-TARGET-UNIT-HOLD TO AUD-STD-UNIT
118700         MOVE WS-FACTOR-HOLD TO AUD-FACTOR
118800         PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT
118900         GO TO 2400-EXIT.
119000
119100****** HD-0071 - NO CONVERSION ROW MATCHED.  BEFORE GIVING UP,     HD-0071
119200****** CHECK WHETHER THE SOURCE UNIT IS ALREADY THE STANDARD UNIT
119300****** FOR THIS PARAMETER (AN IDENTITY CONVERSION) BEFORE FAILING
119400****** THE RECORD OUTRIGHT.
119500
119600 2420-UNIT-NOT-FOUND.
119700******** HD-0071 - the source unit already matches a target        HD-0071
119800******** unit on file for this canonical name - treat as an
119900******** identity conversion, factor of 1, full confidence.
120000     PERFORM 2430-SCAN-FOR-IDENTITY THRU 2430-EXIT
120100         VARYING CNV-IDX FROM 1 BY 1
120200             UNTIL CNV-IDX > UNITCNV-TABLE-COUNT
120300                OR UNIT-CNV-IS-IDENTITY.
120400
120500     IF UNIT-CNV-IS-IDENTITY
120600         MOVE LAB-VALUE TO WS-NORMALIZED-VALUE
120700         MOVE 1.000000 TO WS-FACTOR-HOLD
120800         MOVE 1.00 TO WS-UNIT-CONFIDENCE
120900         MOVE LAB-UNIT TO WS-TARGET-UNIT-HOLD
121000         MOVE "SUCCESS" TO AUD-STATUS
121100         MOVE SPACES TO AUD-FAILURE-REASON
121200         MOVE WS-NORMALIZED-VALUE TO AUD-NORM-VALUE
121300         MOVE WS-TARGET-UNIT-HOLD TO AUD-STD-UNIT
121400         MOVE WS-FACTOR-HOLD TO AUD-FACTOR
121500         PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT
121600     ELSE
121700         MOVE ZERO TO AUD-NORM-VALUE
121800         MOVE SPACES TO AUD-STD-UNIT
121900         MOVE ZERO TO AUD-FACTOR
122000****** HD-0153 - THIS IS A FLAGGED ROW, NOT A FAILED ONE - A       HD-0153
122100****** MISSING CONVERSION RULE SENDS THE RECORD ON TO RANGE-
122200****** ALIGNMENT FOR REVIEW, IT DOES NOT FAIL THE RECORD OUTRIGHT.
122300         MOVE "FLAGGED" TO AUD-STATUS
122400         MOVE "no conversion rule" TO AUD-FAILURE-REASON
122500         PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT
122600         MOVE "Y" TO LAB-RECORD-FAILED-SW
122700         ADD 1 TO CT-LAB-FAILED
122800         ADD 1 TO CT-LAB-FLAGGED
122900         SET LAB-STATUS-FLAGGED TO TRUE.
123000 2400-EXIT.
123100     EXIT.
123200
123300****** HD-0071/HD-0154 - LOOKS FOR A ROW WHOSE TARGET UNIT ALREADY HD-0071
123400****** MATCHES THE SOURCE UNIT CASE-INSENSITIVELY.  A HIT MEANS
123500****** THE LAB VALUE NEEDS NO CONVERSION AT ALL.
123600
123700 2430-SCAN-FOR-IDENTITY.
123800****** HD-0154 - MATCH AGAINST CNV-TARGET-UNIT-UC, NOT THE         HD-0154
123900****** MIXED-CASE CNV-TARGET-UNIT - WS-ORIG-UNIT-UC IS ALWAYS
124000****** UPPERCASED SO THE COMPARE MUST BE TOO, OR AN IDENTITY
124100****** CONVERSION IS MISSED WHENEVER THE TABLE'S TARGET UNIT
124200****** TEXT IS NOT ALREADY ALL UPPERCASE (E.G. "MMOL/L").
124300     IF CNV-CANONICAL-NAME (CNV-IDX) = WS-CANONICAL-NAME-HOLD
124400        AND CNV-TARGET-UNIT-UC (CNV-IDX) = WS-ORIG-UNIT-UC
124500         MOVE "Y" TO UNIT-CNV-IDENTITY-SW.
124600 2430-EXIT.
124700     EXIT.
124800
124900****** STEP 4 OF LAB-NORMALIZER.  LOOKS UP THE REFERENCE RANGE FOR
125000****** THE CANONICAL NAME AND STANDARD UNIT.  A MISS IS A WARNING
125100****** ONLY (HD-0090 DOES NOT TREAT THIS AS A HARD FAILURE) -      HD-0090
125200****** RANGE-CONFIDENCE DROPS TO 0.50 AND THE RECORD CONTINUES.
125300
125400 2500-RANGE-ALIGNMENT.
125500     MOVE "2500-RANGE-ALIGNMENT" TO PARA-NAME.
125600     MOVE "RANGE-ALIGNMENT" TO AUD-OPERATION.
125700     MOVE WS-CANONICAL-NAME-HOLD TO AUD-ORIG-NAME.
125800     MOVE WS-NORMALIZED-VALUE TO AUD-ORIG-VALUE AUD-NORM-VALUE.
125900     MOVE WS-TARGET-UNIT-HOLD TO AUD-ORIG-UNIT AUD-STD-UNIT.
126000     MOVE ZERO TO AUD-FACTOR.
126100     MOVE "N" TO RANGE-FOUND-SW.
126200     SET RNG-IDX TO 1.
126300
126400     SEARCH REFRNG-TABLE-REC
126500         AT END
126600             GO TO 2520-RANGE-NOT-FOUND
126700         WHEN RNG-CANONICAL-NAME (RNG-IDX) = WS-CANONICAL-NAME-HOLD
126800          AND RNG-STANDARD-UNIT (RNG-IDX) = WS-TARGET-UNIT-HOLD
126900             MOVE "Y" TO RANGE-FOUND-SW
127000             MOVE RNG-MIN (RNG-IDX) TO WS-RANGE-MIN-HOLD
127100             MOVE RNG-MAX (RNG-IDX) TO WS-RANGE-MAX-HOLD
127200             MOVE RNG-CONFIDENCE (RNG-IDX) TO WS-RANGE-CONFIDENCE
127300     END-SEARCH.
127400
127500     IF RANGE-HIT
127600         MOVE "SUCCESS" TO AUD-STATUS
127700         MOVE SPACES TO AUD-FAILURE-REASON
127800         PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT
127900         GO TO 2500-EXIT.
128000
128100****** NO REFERENCE-RANGE ROW MATCHED.  MIN AND MAX ARE LEFT AT
128200****** ZERO AND THE RANGE-CONFIDENCE IS SET TO THE STANDARD
128300****** WARNING-ONLY VALUE OF 0.50.
128400
128500 2520-RANGE-NOT-FOUND.
128600     MOVE ZERO TO WS-RANGE-MIN-HOLD WS-RANGE-MAX-HOLD.
128700     MOVE .50 TO WS-RANGE-CONFIDENCE.
128800     MOVE "FLAGGED" TO AUD-STATUS.
128900     MOVE "no reference range" TO AUD-FAILURE-REASON.
129000     PERFORM 2800-WRITE-AUDITRC THRU 2800-EXIT.
129100 2500-EXIT.
129200     EXIT.
129300
129400****** STEP 5 OF LAB-NORMALIZER.  CALCCONF AVERAGES THE THREE STEP
129500****** CONFIDENCES INTO ONE OVERALL VALUE.  A NON-ZERO RETURN CODE
129600****** FROM THE SUBPROGRAM IS TREATED AS AN ABEND CONDITION - IT
129700****** MEANS THE LINKAGE ITSELF IS BROKEN, NOT A BUSINESS ERROR.
129800
129900 2600-CALC-CONFIDENCE.
130000     MOVE "2600-CALC-CONFIDENCE" TO PARA-NAME.
130100     MOVE WS-NAME-CONFIDENCE TO CALCCONF-NAME-CONF.
130200     MOVE WS-UNIT-CONFIDENCE TO CALCCONF-UNIT-CONF.
130300     MOVE WS-RANGE-CONFIDENCE TO CALCCONF-RANGE-CONF.
130400     CALL 'CALCCONF' USING CALCCONF-REC, CALCCONF-RETURN-CD.
130500     IF CALCCONF-RETURN-CD NOT = ZERO
130600         MOVE "*** CALCCONF SUBPROGRAM ABEND" TO ABEND-REASON
130700         MOVE CALCCONF-RETURN-CD TO ACTUAL-VAL
130800         WRITE SYSOUT-REC FROM ABEND-REC
130900         GO TO 9990-ABEND-RTN.
131000     MOVE CALCCONF-OVERALL-CONF TO WS-OVERALL-CONFIDENCE.
131100 2600-EXIT.
131200     EXIT.
131300
131400****** STEP 6 OF LAB-NORMALIZER.  WRITES NORMALIZED-PARAMETER-
131500****** RECORD.  HD-0090 - A RECORD CAN BE WRITTEN SUCCESSFULLY AND HD-0090
131600****** STILL BE FLAGGED FOR REVIEW WHEN THE OVERALL CONFIDENCE
131700****** DROPS BELOW 0.70, EVEN THOUGH NORMALIZATION ITSELF
131800****** SUCCEEDED AT EVERY STEP.
131900
132000 2700-WRITE-NORMOUT.
132100     MOVE "2700-WRITE-NORMOUT" TO PARA-NAME.
132200     ADD 1 TO WS-NORM-SEQ-NBR.
132300****** NRM-NORMALIZED-ID IS BUILT FROM THE RUN'S OWN SEQUENCE
132400****** COUNTER, NOT CARRIED FROM THE LAB FEED - NRM-ORIGINAL-ID BELOW
132500****** IS WHAT TIES THIS ROW BACK TO THE SOURCE LABPARM RECORD.
132600     MOVE WS-NORM-SEQ-NBR TO NRM-ID-SEQ.
132700     MOVE WS-NORMALIZED-ID-WORK TO NRM-NORMALIZED-ID.
132800     MOVE LAB-PARAMETER-ID TO NRM-ORIGINAL-ID.
132900     MOVE LAB-USER-ID TO NRM-USER-ID.
133000     MOVE WS-CANONICAL-NAME-HOLD TO NRM-CANONICAL-NAME.
133100     MOVE LAB-VALUE TO NRM-ORIGINAL-VALUE.
133200     MOVE LAB-UNIT TO NRM-ORIGINAL-UNIT.
133300     MOVE WS-NORMALIZED-VALUE TO NRM-NORMALIZED-VALUE.
133400     MOVE WS-TARGET-UNIT-HOLD TO NRM-STANDARD-UNIT.
133500     MOVE WS-FACTOR-HOLD TO NRM-CONVERSION-FACTOR.
133600     MOVE WS-RANGE-MIN-HOLD TO NRM-RANGE-MIN.
133700     MOVE WS-RANGE-MAX-HOLD TO NRM-RANGE-MAX.
133800     MOVE WS-OVERALL-CONFIDENCE TO NRM-CONFIDENCE.
133900
134000****** HD-0090 - a record can be successful and still flagged      HD-0090
134100****** for review when its overall confidence is low.
134200     IF WS-OVERALL-CONFIDENCE < .70 OR LAB-RECORD-IS-FLAGGED
134300         SET NRM-IS-FLAGGED TO TRUE
134400         ADD 1 TO CT-LAB-FLAGGED
134500         SET LAB-STATUS-FLAGGED TO TRUE
134600     ELSE
134700         SET NRM-NOT-FLAGGED TO TRUE
134800         SET LAB-STATUS-NORMALIZED TO TRUE.
134900
135000     WRITE NORMOUT-FILE-REC FROM NORMALIZED-PARAMETER-RECORD.
135100     ADD 1 TO CT-LAB-SUCCESSFUL.
135200 2700-EXIT.
135300     EXIT.
135400
135500****** HD-0103 - COMMON AUDIT-ROW WRITER CALLED FROM ALL THREE     HD-0103
135600****** LAB-NORMALIZER STEPS SO EVERY OPERATION ATTEMPTED PRODUCES
135700****** EXACTLY ONE AUDIT-LOG-RECORD, WHETHER IT SUCCEEDED, WAS
135800****** FLAGGED, OR FAILED.
135900
136000 2800-WRITE-AUDITRC.
136100     MOVE "2800-WRITE-AUDITRC" TO PARA-NAME.
136200     MOVE LAB-PARAMETER-ID TO AUD-PARAMETER-ID.
136300     WRITE AUDIT-FILE-REC FROM AUDIT-LOG-RECORD.
136400     ADD 1 TO CT-AUDIT-OPS-LOGGED.
136500 2800-EXIT.
136600     EXIT.
136700
136800******************************************************************
136900*    9000 SERIES - REPORT, CLEANUP AND ABEND HANDLING             *
137000******************************************************************
137100****** HD-0022/HD-0145 - ONE COMBINED CONTROL-TOTAL REPORT FOR     HD-0022
137200****** BOTH STREAMS, WRITTEN ONCE AT THE END OF THE RUN.  NO
137300****** CONTROL BREAKS - JUST THE INTAKE-VALIDATOR TOTALS FOLLOWED
137400****** BY THE LAB-NORMALIZER TOTALS.
137500
137600 9000-WRITE-RUN-REPORT.
137700     MOVE "9000-WRITE-RUN-REPORT" TO PARA-NAME.
137800     WRITE RUN-REPORT-REC FROM RPT-TITLE-LINE
137900         AFTER ADVANCING TOP-OF-FORM.
138000
138100     MOVE "INTAKE VALIDATION" TO RPT-SECTION-TEXT.
138200     WRITE RUN-REPORT-REC FROM RPT-SECTION-LINE
138300         AFTER ADVANCING 2 LINES.
138400
138500     MOVE "RECORDS READ............." TO RPT-LABEL.
138600****** TOTAL INTAKE RECORDS READ FROM THE KIOSK FEED THIS RUN
138700     MOVE CT-INTAKE-READ TO RPT-COUNT.
138800     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
138900         AFTER ADVANCING 1 LINE.
139000
139100     MOVE "ACCEPTED................." TO RPT-LABEL.
139200****** INTAKE RECORDS THAT PASSED EVERY 1200/1250/1300 EDIT
139300     MOVE CT-INTAKE-ACCEPTED TO RPT-COUNT.
139400     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
139500         AFTER ADVANCING 1 LINE.
139600
139700     MOVE "REJECTED................." TO RPT-LABEL.
139800****** INTAKE RECORDS REJECTED - ONE OF CT-INTAKE-ACCEPTED OR
139900     MOVE CT-INTAKE-REJECTED TO RPT-COUNT.
140000     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
140100         AFTER ADVANCING 1 LINE.
140200
140300     MOVE "NEW PATIENTS............." TO RPT-LABEL.
140400****** ACCEPTED RECORDS GIVEN A BRAND NEW REGISTRY USER-ID
140500     MOVE CT-NEW-PATIENTS TO RPT-COUNT.
140600     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
140700         AFTER ADVANCING 1 LINE.
140800
140900     MOVE "EXISTING PATIENTS........" TO RPT-LABEL.
141000****** ACCEPTED RECORDS THAT REUSED AN EXISTING USER-ID (HD-0014)  HD-0014
141100     MOVE CT-EXISTING-PATIENTS TO RPT-COUNT.
141200     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
141300         AFTER ADVANCING 1 LINE.
141400
141500     MOVE "WARNINGS................." TO RPT-LABEL.
141600****** ACCEPTED RECORDS WITH A BLANK CONSENT-ID (HD-0031 WARNING)  HD-0031
141700     MOVE CT-INTAKE-WARNINGS TO RPT-COUNT.
141800     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
141900         AFTER ADVANCING 1 LINE.
142000
142100     MOVE "LAB NORMALIZATION" TO RPT-SECTION-TEXT.
142200     WRITE RUN-REPORT-REC FROM RPT-SECTION-LINE
142300         AFTER ADVANCING 2 LINES.
142400
142500     MOVE "RECORDS READ............." TO RPT-LABEL.
142600****** TOTAL LAB PARAMETER RECORDS READ FROM THE DAILY FEED
142700     MOVE CT-LAB-READ TO RPT-COUNT.
142800     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
142900         AFTER ADVANCING 1 LINE.
143000
143100     MOVE "SUCCESSFUL..............." TO RPT-LABEL.
143200****** LAB RECORDS THAT MADE IT TO NORMOUT-FILE (FLAGGED OR NOT)
143300     MOVE CT-LAB-SUCCESSFUL TO RPT-COUNT.
143400     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
143500         AFTER ADVANCING 1 LINE.
143600
143700     MOVE "FAILED..................." TO RPT-LABEL.
143800****** LAB RECORDS THAT FAILED NAME-MAPPING OR UNIT-CONVERSION
143900     MOVE CT-LAB-FAILED TO RPT-COUNT.
144000     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
144100         AFTER ADVANCING 1 LINE.
144200
144300     MOVE "FLAGGED FOR REVIEW......." TO RPT-LABEL.
144400****** RECORDS FLAGGED FOR REVIEW - INCLUDES BOTH FAILED RECORDS
144500     MOVE CT-LAB-FLAGGED TO RPT-COUNT.
144600     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
144700         AFTER ADVANCING 1 LINE.
144800
144900     MOVE "AUDIT OPERATIONS LOGGED.." TO RPT-LABEL.
145000****** ONE AUDIT-FILE ROW PER NAME-MAPPING/UNIT-CONVERSION/
145100     MOVE CT-AUDIT-OPS-LOGGED TO RPT-COUNT.
145200     WRITE RUN-REPORT-REC FROM RPT-DETAIL-LINE
145300         AFTER ADVANCING 1 LINE.
145400 9000-EXIT.
145500     EXIT.
145600
145700****** NORMAL END OF JOB.  CLOSES EVERY FILE AND DISPLAYS THE READ
145800****** COUNTS TO SYSOUT FOR THE OPERATOR BEFORE THE STEP ENDS.
145900
146000 9900-CLEANUP.
146100     MOVE "9900-CLEANUP" TO PARA-NAME.
146200     PERFORM 9950-CLOSE-FILES THRU 9950-EXIT.
146300     DISPLAY "** INTAKE RECORDS READ **".
146400     DISPLAY CT-INTAKE-READ.
146500     DISPLAY "** LAB RECORDS READ **".
146600     DISPLAY CT-LAB-READ.
146700     DISPLAY "******** NORMAL END OF JOB HLTHBTCH ********".
146800 9900-EXIT.
146900     EXIT.
147000
147100****** COMMON FILE-CLOSE PARAGRAPH SHARED BY THE NORMAL END-OF-JOB
147200****** PATH AND THE ABEND PATH SO THE TWO NEVER DRIFT APART.
147300
147400 9950-CLOSE-FILES.
147500     MOVE "9950-CLOSE-FILES" TO PARA-NAME.
147600     CLOSE INTAKE-FILE, EXPORT-FILE, REJECT-FILE,
147700           LABPARM-FILE, NAMEMAP-FILE, UNITCNV-FILE,
147800           REFRNG-FILE, NORMOUT-FILE, AUDIT-FILE,
147900           RUN-REPORT, SYSOUT.
148000 9950-EXIT.
148100     EXIT.
148200
148300****** FORCES A S0C7 VIA DIVIDE ZERO-VAL INTO ONE-VAL AFTER CLOSING
148400****** FILES AND WRITING THE ABEND LINE - THE SAME HOUSE PATTERN
148500****** USED ACROSS EVERY BATCH PROGRAM IN THIS SHOP SO OPERATIONS
148600****** SEES A CONSISTENT CONDITION CODE ON AN ABNORMAL END.
148700
148800 9990-ABEND-RTN.
148900     PERFORM 9950-CLOSE-FILES THRU 9950-EXIT.
149000     DISPLAY "*** ABNORMAL END OF JOB- HLTHBTCH ***" UPON CONSOLE.
149100     DIVIDE ZERO-VAL INTO ONE-VAL.

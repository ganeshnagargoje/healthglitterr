000100******************************************************************
000200*    COPYBOOK  -  LABPARM                                       *
000300*    LAB-PARAMETER-RECORD - ONE REPORTED LAB RESULT AWAITING     *
000400*    NORMALIZATION.  READ FROM LABPARM-FILE BY 2100-READ-LABPARM.*
000500******************************************************************
00060001  LAB-PARAMETER-RECORD.
000700*    LAB-PARAMETER-ID IS THE FEED'S OWN KEY - CARRIED THROUGH TO
000800*    NORMOUT-FILE AND EVERY AUDIT-LOG-RECORD FOR THIS RESULT.
000900    05  LAB-PARAMETER-ID            PIC X(12).
001000*    MATCHES EXP-USER-ID ON THE PATIENT THIS RESULT BELONGS TO -
001100*    NOT VALIDATED AGAINST THE REGISTRY BY THIS PROGRAM.
001200    05  LAB-USER-ID                 PIC X(17).
001300*    NAME AS REPORTED BY THE LAB - MAY BE A VARIANT SPELLING,
001400*    RESOLVED TO A CANONICAL NAME BY 2300-NAME-MAPPING.
001500    05  LAB-PARAMETER-NAME          PIC X(30).
001600    05  LAB-VALUE                   PIC S9(7)V9(4).
001700*    UNIT AS REPORTED - MAY BE BLANK, SEE 2400-UNIT-CONVERSION'S
001800*    BLANK-UNIT HANDLING (HD-0109).                                HD-0109
001900    05  LAB-UNIT                    PIC X(10).
002000    05  LAB-REF-RANGE               PIC X(20).
002100*    SET BY THIS PROGRAM AS THE RECORD WORKS ITS WAY THROUGH THE
002200*    2000 SERIES - NOT AN INPUT VALUE, RESET TO PENDING ON EVERY
002300*    READ AT 2100-READ-LABPARM.
002400    05  LAB-STATUS                  PIC X(10).
002500        88  LAB-STATUS-PENDING      VALUE "PENDING".
002600        88  LAB-STATUS-NORMALIZED   VALUE "NORMALIZED".
002700        88  LAB-STATUS-FLAGGED      VALUE "FLAGGED".
002800    05  FILLER                      PIC X(20).

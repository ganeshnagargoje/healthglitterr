000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED LENGTH OF A TEXT FIELD, IGNORING
001400*          TRAILING LOW-VALUES AND TRAILING SPACES.  CALLED BY
001500*          HLTHBTCH TO CHECK THAT THE PATIENT NAME AND THE
001600*          CONSENT ID ON AN INTAKE RECORD ARE NOT BLANK ONCE
001700*          TRAILING FILLER IS STRIPPED OFF.
001800*
001900*          THE FIELD IS SCANNED FROM THE RIGHT-HAND END BACKWARD
002000*          ONE BYTE AT A TIME UNTIL A BYTE THAT IS NEITHER A
002100*          SPACE NOR A LOW-VALUE IS FOUND.  THE SUBSCRIPT AT
002200*          THAT POINT IS THE TRIMMED LENGTH.  A FIELD THAT IS
002300*          ALL SPACES OR LOW-VALUES RETURNS A LENGTH OF ZERO.
002400*
002500*          CALLER MUST ZERO RETURN-LTH BEFORE EACH CALL - THIS
002600*          ROUTINE ADDS TO IT RATHER THAN REPLACING IT, THE SAME
002700*          AS THE ORIGINAL VERSION OF THIS SUBPROGRAM DID - KEPT
002800*          SO HLTHBTCH DID NOT HAVE TO CHANGE AT THE CALL SITE.
002900*
003000******************************************************************
003100*CHANGE-LOG.
003200*
003300*    DATE      BY     TICKET    DESCRIPTION
003400*    --------  -----  --------  -------------------------------
003500*    03/11/91  JS     HD-0001   ORIGINAL SUBPROGRAM - USED         HD-0001
003600*                               FUNCTION REVERSE PLUS INSPECT
003700*                               TALLYING FOR LEADING SPACES ON
003800*                               THE REVERSED COPY TO FIND THE
003900*                               TRIMMED LENGTH.
004000*    12/03/98  DP     HD-0118   YEAR 2000 REVIEW - NO DATE         HD-0118
004100*                               FIELDS IN THIS SUBPROGRAM, NO
004200*                               CHANGE REQUIRED.
004300*    11/14/05  GP     HD-0155   REWRITTEN AS A STRAIGHT BACKWARD   HD-0155
004400*                               BYTE SCAN - FUNCTION REVERSE
004500*                               BUILT A SECOND 255-BYTE COPY OF
004600*                               THE FIELD ON EVERY CALL FOR NO
004700*                               REASON, AND HLTHBTCH CALLS THIS
004800*                               ROUTINE ON EVERY INTAKE RECORD.
004900*                               ALSO NOW STOPS AT THE FIRST
005000*                               LOW-VALUE BYTE FROM THE RIGHT
005100*                               INSTEAD OF REPLACING ALL OF THEM
005200*                               FIRST - SAME RESULT FOR THE
005300*                               TRAILING-FILLER CASE THIS ROUTINE
005400*                               IS ACTUALLY CALLED FOR.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 INPUT-OUTPUT SECTION.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 01  MISC-FIELDS.
006900     05 WS-SCAN-POS        PIC S9(4) COMP.
007000     05 WS-TRIMMED-LEN     PIC S9(4) COMP VALUE ZERO.
007100     05 WS-BYTE-FOUND-SW   PIC X(01) VALUE "N".
007200         88 WS-BYTE-FOUND  VALUE "Y".
007300     05 FILLER             PIC X(10) VALUE SPACES.
007400
007500 LINKAGE SECTION.
007600 01  TEXT1        PIC X(255).
007700 01  RETURN-LTH   PIC S9(4).
007800
007900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
008000*    SCAN TEXT1 RIGHT TO LEFT - THE FIRST BYTE THAT IS NOT A
008100*    SPACE AND NOT A LOW-VALUE MARKS THE TRIMMED LENGTH.
008200     MOVE ZERO TO WS-TRIMMED-LEN.
008300     MOVE "N" TO WS-BYTE-FOUND-SW.
008400     PERFORM 0100-SCAN-ONE-BYTE THRU 0100-EXIT
008500         VARYING WS-SCAN-POS FROM LENGTH OF TEXT1 BY -1
008600             UNTIL WS-SCAN-POS = ZERO
008700                OR WS-BYTE-FOUND.
008800     ADD WS-TRIMMED-LEN TO RETURN-LTH.
008900     GOBACK.
009000
009100 0100-SCAN-ONE-BYTE.
009200     IF TEXT1 (WS-SCAN-POS:1) NOT = SPACE
009300        AND TEXT1 (WS-SCAN-POS:1) NOT = LOW-VALUE
009400         MOVE WS-SCAN-POS TO WS-TRIMMED-LEN
009500         MOVE "Y" TO WS-BYTE-FOUND-SW.
009600 0100-EXIT.
009700     EXIT.

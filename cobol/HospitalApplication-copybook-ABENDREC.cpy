000100******************************************************************
000200*    COPYBOOK  -  ABENDREC                                      *
000300*    STANDARD SHOP ABEND WORK AREA.  PARA-NAME IS STAMPED AT     *
000400*    THE TOP OF EVERY PARAGRAPH SO THE SYSOUT LINE SHOWS WHERE   *
000500*    PROCESSING WAS WHEN AN OUT-OF-BALANCE OR MISSING-FILE       *
000600*    CONDITION FORCED THE ABEND.                                 *
000700******************************************************************
00080001  ABEND-REC.
000900*    LAST PARAGRAPH NAME MOVED IN BEFORE THE ABEND - SET AT THE
001000*    TOP OF EVERY PARAGRAPH IN THIS PROGRAM, NOT JUST THE ONES
001100*    THAT CAN ABEND.
001200    05  PARA-NAME                   PIC X(20) VALUE SPACES.
001300    05  ABEND-REASON                PIC X(60) VALUE SPACES.
001400*    EXPECTED-VAL/ACTUAL-VAL ARE FILLED IN BY WHICHEVER CHECK
001500*    FAILED - E.G. CALCCONF'S RETURN CODE IN ACTUAL-VAL WHEN THE
001600*    SUBPROGRAM LINKAGE ITSELF IS BROKEN.
001700    05  EXPECTED-VAL                PIC S9(09) VALUE ZERO.
001800    05  ACTUAL-VAL                  PIC S9(09) VALUE ZERO.
001900    05  FILLER                      PIC X(32) VALUE SPACES.
002000
002100****** FLAT 130-BYTE VIEW USED TO WRITE THE LINE TO SYSOUT WITH A
002200****** SINGLE WRITE ... FROM, THE SAME IDIOM AS EVERY OTHER FILE
002300****** IN THIS PROGRAM.
00240001  ABEND-REC-FLAT REDEFINES ABEND-REC.
002500    05  ABEND-REC-TEXT              PIC X(130).
002600
002700****** DIVISOR/DIVIDEND FOR THE FORCED S0C7 AT 9990-ABEND-RTN -
002800****** DIVIDE ZERO-VAL INTO ONE-VAL IS THE HOUSE'S STANDARD WAY
002900****** OF TURNING A LOGICAL ABEND INTO AN ACTUAL CONDITION CODE.
00300077  ZERO-VAL                        PIC 9 VALUE ZERO.
00310077  ONE-VAL                         PIC 9 VALUE 1.

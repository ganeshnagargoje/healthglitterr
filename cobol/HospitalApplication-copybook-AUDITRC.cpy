000100******************************************************************
000200*    COPYBOOK  -  AUDITRC                                       *
000300*    AUDIT-LOG-RECORD - ONE ROW WRITTEN TO AUDIT-FILE FOR EVERY  *
000400*    NORMALIZATION OPERATION ATTEMPTED (NAME-MAPPING, UNIT-      *
000500*    CONVERSION, RANGE-ALIGNMENT), WHETHER IT SUCCEEDS OR NOT.   *
000600******************************************************************
00070001  AUDIT-LOG-RECORD.
000800*    KEY TO THE LAB PARAMETER THIS ROW IS ABOUT - MATCHES
000900*    LAB-PARAMETER-ID ON THE SOURCE LABPARM RECORD.
001000    05  AUD-PARAMETER-ID            PIC X(12).
001100*    WHICH OF THE THREE NORMALIZATION STEPS WROTE THIS ROW.
001200    05  AUD-OPERATION               PIC X(16).
001300        88  AUD-OP-NAME-MAPPING     VALUE "NAME-MAPPING".
001400        88  AUD-OP-UNIT-CONVERSION  VALUE "UNIT-CONVERSION".
001500        88  AUD-OP-RANGE-ALIGNMENT  VALUE "RANGE-ALIGNMENT".
001600*    OUTCOME OF THAT STEP FOR THIS RECORD - SEE AUD-FAILURE-REASON
001700*    FOR THE DETAIL WHEN THE STATUS IS NOT SUCCESS.
001800    05  AUD-STATUS                  PIC X(08).
001900        88  AUD-STATUS-SUCCESS      VALUE "SUCCESS".
002000        88  AUD-STATUS-FLAGGED      VALUE "FLAGGED".
002100        88  AUD-STATUS-FAILED       VALUE "FAILED".
002200*    NAME-MAPPING OPERATIONS CARRY THE ORIGINAL VARIANT NAME AND
002300*    THE CANONICAL NAME IT RESOLVED TO (IF ANY); THE LATER TWO
002400*    STEPS CARRY THE CANONICAL NAME IN BOTH FIELDS.
002500    05  AUD-ORIG-NAME               PIC X(30).
002600    05  AUD-CANONICAL-NAME          PIC X(30).
002700*    VALUE/UNIT AS THEY STOOD BEFORE THIS STEP RAN.
002800    05  AUD-ORIG-VALUE              PIC S9(07)V9(04).
002900    05  AUD-ORIG-UNIT               PIC X(10).
003000*    VALUE/UNIT AS THEY STOOD AFTER THIS STEP RAN - EQUAL TO THE
003100*    ORIGINAL FIELDS ABOVE WHEN THE STEP DID NOT TOUCH THE VALUE.
003200    05  AUD-NORM-VALUE              PIC S9(07)V9(04).
003300    05  AUD-STD-UNIT                PIC X(10).
003400*    CONVERSION FACTOR APPLIED BY UNIT-CONVERSION - ZERO FOR
003500*    NAME-MAPPING AND RANGE-ALIGNMENT ROWS, WHICH DO NOT CONVERT.
003600    05  AUD-FACTOR                  PIC 9(03)V9(06).
003700*    FREE-TEXT REASON WHEN AUD-STATUS IS NOT SUCCESS - "NO
003800*    CANONICAL MAPPING", "NO CONVERSION RULE", "NO UNIT PROVIDED",
003900*    "NO REFERENCE RANGE" ARE THE VALUES THIS PROGRAM WRITES.
004000    05  AUD-FAILURE-REASON          PIC X(60).
004100    05  FILLER                      PIC X(13).

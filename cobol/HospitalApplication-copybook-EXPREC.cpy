000100******************************************************************
000200*    COPYBOOK  -  EXPREC                                        *
000300*    VALIDATED-EXPORT-RECORD - WRITTEN TO EXPORT-FILE FOR EVERY  *
000400*    INTAKE RECORD THAT PASSES ALL OF 1200/1250/1300 EDITS AND   *
000500*    IS MATCHED OR ADDED TO THE PATIENT REGISTRY.                *
000600******************************************************************
00070001  VALIDATED-EXPORT-RECORD.
000800*    USER-ID ASSIGNED BY 1400-REGISTRY-MATCH - EITHER AN EXISTING
000900*    REGISTRY ID (SAME PATIENT, HD-0014) OR A FRESH ONE BUILT BY   HD-0014
001000*    1450-GENERATE-USER-ID.
001100    05  EXP-USER-ID                 PIC X(17).
001200    05  EXP-NEW-PATIENT             PIC X(01).
001300        88  EXP-IS-NEW-PATIENT      VALUE "Y".
001400        88  EXP-IS-EXISTING-PATIENT VALUE "N".
001500    05  EXP-NAME                    PIC X(40).
001600    05  EXP-AGE                     PIC 9(03).
001700*    WRITTEN BACK OUT IN MIXED CASE ("MALE  "/"FEMALE"/"OTHER ")
001800*    REGARDLESS OF HOW THE KIOSK KEYED IT ON THE WAY IN.
001900    05  EXP-GENDER                  PIC X(06).
002000    05  EXP-HEIGHT-CM               PIC 9(03)V9(02).
002100    05  EXP-WEIGHT-KG               PIC 9(03)V9(02).
002200*    MAY BE SPACES - HD-0031 MADE CONSENT-ID OPTIONAL.             HD-0031
002300    05  EXP-CONSENT-ID              PIC X(20).
002400*    ALWAYS "Yes" ON AN EXPORTED RECORD - A "No" OR BLANK
002500*    USER-CONSENT REJECTS THE RECORD BEFORE IT GETS HERE.
002600    05  EXP-USER-CONSENT            PIC X(03).
002700    05  EXP-TEST-EVAL-ID            PIC 9(06).
002800    05  FILLER                      PIC X(24).

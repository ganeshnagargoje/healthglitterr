000100******************************************************************
000200*    COPYBOOK  -  UNITCNV                                       *
000300*    UNIT-CONVERSION-RECORD - REFERENCE FILE UNITCNV-FILE, READ  *
000400*    ENTIRELY INTO UNITCNV-TABLE AT 0060-LOAD-UNITCNV-TABLE.     *
000500*    SOURCE-UNIT MATCH IS CASE-INSENSITIVE; CANONICAL NAME IS    *
000600*    ALREADY CASE-NORMALIZED BY THE TIME IT GETS HERE.           *
000700******************************************************************
000800 01  UNIT-CONVERSION-RECORD.
000900     05  CNV-CANONICAL-NAME          PIC X(30).
001000     05  CNV-SOURCE-UNIT             PIC X(10).
001100     05  CNV-TARGET-UNIT             PIC X(10).
001200     05  CNV-FACTOR                  PIC 9(03)V9(06).
001300     05  CNV-CONFIDENCE              PIC 9V9(02).
001400     05  FILLER                      PIC X(29).
001500
001600****** HD-0152 - CNV-TARGET-UNIT-UC ADDED SO THE IDENTITY-         HD-0152
001700****** CONVERSION SCAN IN HLTHBTCH CAN COMPARE THE TARGET UNIT
001800****** CASE-INSENSITIVELY, THE SAME WAY CNV-SOURCE-UNIT-UC
001900****** ALREADY LETS THE MAIN LOOKUP COMPARE THE SOURCE UNIT.
002000 01  UNITCNV-TABLE-AREA.
002100     05  UNITCNV-TABLE-REC OCCURS 500 TIMES INDEXED BY CNV-IDX.
002200         10  CNV-CANONICAL-NAME      PIC X(30).
002300         10  CNV-SOURCE-UNIT         PIC X(10).
002400         10  CNV-SOURCE-UNIT-UC      PIC X(10).
002500         10  CNV-TARGET-UNIT         PIC X(10).
002600         10  CNV-TARGET-UNIT-UC      PIC X(10).
002700         10  CNV-FACTOR              PIC 9(03)V9(06).
002800         10  CNV-CONFIDENCE          PIC 9V9(02).
002900
003000 77  UNITCNV-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.

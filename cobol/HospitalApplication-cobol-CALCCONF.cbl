000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CALCCONF.
000400 AUTHOR. MARY MCNAMARA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/95.
000700 DATE-COMPILED. 01/09/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM AVERAGES THE THREE STEP CONFIDENCE
001400*          VALUES PRODUCED BY THE LAB NORMALIZATION PHASE OF
001500*          HLTHBTCH - NAME MAPPING, UNIT CONVERSION AND RANGE
001600*          ALIGNMENT - INTO ONE OVERALL CONFIDENCE FOR THE
001700*          NORMALIZED PARAMETER RECORD.
001800*
001900******************************************************************
002000*CHANGE-LOG.
002100*
002200*    DATE      BY     TICKET    DESCRIPTION
002300*    --------  -----  --------  -------------------------------
002400*    01/09/95  RB     HD-0084   ORIGINAL SUBPROGRAM - PLAIN        HD-0084
002500*                               ARITHMETIC MEAN, ROUNDED HALF-UP
002600*                               TO TWO DECIMALS.
002700*    12/03/98  DP     HD-0118   YEAR 2000 REVIEW - NO DATE         HD-0118
002800*                               FIELDS IN THIS SUBPROGRAM, NO
002900*                               CHANGE REQUIRED.
002950*    08/22/00  GP     HD-0127   REPURPOSED FOR LAB NORMALIZATION - HD-0127
002960*                               NO LONGER A BILLING-COST AVERAGE.
002970*                               LINKAGE NOW TAKES THE THREE STEP
002980*                               CONFIDENCE VALUES OUT OF HLTHBTCH
002990*                               (NAME MAPPING, UNIT CONVERSION,
003000*                               RANGE ALIGNMENT) IN PLACE OF THE
003010*                               OLD COST-CENTER WEIGHT TABLE.
003020*    04/17/03  MM     HD-0138   WS-CONFIDENCE-TOTAL MOVED FROM     HD-0138
003030*                               DISPLAY TO COMP-3 - THE SUBTOTAL
003040*                               OF THREE 9V99 FIELDS WAS TRUNCATING
003050*                               INSTEAD OF ROUNDING ON A FEW MVS
003055*                               COMPILE OPTIONS BEFORE THE DIVIDE.
003060*    09/02/05  GP     HD-0155   RECOMPILED AGAINST THE REWRITTEN   HD-0155
003070*                               STRLTH LINKAGE - NO LOGIC CHANGE
003080*                               IN THIS SUBPROGRAM, RAISED HERE
003090*                               SINCE IT SHIPS IN THE SAME LOAD
003100*                               MODULE SET AS HLTHBTCH AND STRLTH.
003110*
003120******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05 WS-CONFIDENCE-TOTAL         PIC 9V9(04) COMP-3.
004500
004600 LINKAGE SECTION.
004700 01  CALCCONF-REC.
004800     05  CALCCONF-NAME-CONF         PIC 9V9(02).
004900     05  CALCCONF-UNIT-CONF         PIC 9V9(02).
005000     05  CALCCONF-RANGE-CONF        PIC 9V9(02).
005100     05  CALCCONF-OVERALL-CONF      PIC 9V9(02).
005200
005300 01  CALCCONF-RETURN-CD             PIC S9(4) COMP.
005400
005500 PROCEDURE DIVISION USING CALCCONF-REC, CALCCONF-RETURN-CD.
005600     PERFORM 100-AVERAGE-CONFIDENCE.
005700
005800     MOVE ZERO TO CALCCONF-RETURN-CD.
005900     GOBACK.
006000
006100 100-AVERAGE-CONFIDENCE.
006200**  Round half-up to two decimals - matches the confidence
006300**  precision carried on every reference and mapping record.
006400     COMPUTE WS-CONFIDENCE-TOTAL =
006500         CALCCONF-NAME-CONF + CALCCONF-UNIT-CONF +
006600         CALCCONF-RANGE-CONF.
006700     COMPUTE CALCCONF-OVERALL-CONF ROUNDED =
006800         WS-CONFIDENCE-TOTAL / 3.

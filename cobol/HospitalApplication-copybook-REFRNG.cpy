000100******************************************************************
000200*    COPYBOOK  -  REFRNG                                        *
000300*    REFERENCE-RANGE-RECORD - REFERENCE FILE REFRNG-FILE, READ   *
000400*    ENTIRELY INTO REFRNG-TABLE AT 0070-LOAD-REFRNG-TABLE.       *
000500*    CANONICAL-NAME/STANDARD-UNIT MATCH IS EXACT - NO CASE       *
000600*    FOLDING NEEDED, BOTH SIDES ARE ALREADY NORMALIZED.          *
000700******************************************************************
00080001  REFERENCE-RANGE-RECORD.
000900*    ONE ROW PER CANONICAL-NAME/STANDARD-UNIT COMBINATION - THE
001000*    NORMAL CLINICAL RANGE FOR THAT PARAMETER IN THAT UNIT.
001100    05  RNG-CANONICAL-NAME          PIC X(30).
001200    05  RNG-STANDARD-UNIT           PIC X(10).
001300*    LOW/HIGH ENDS OF THE NORMAL RANGE - 2500-RANGE-ALIGNMENT
001400*    DOES NOT COMPARE THE LAB VALUE AGAINST THESE, IT ONLY CARRIES
001500*    THEM FORWARD TO NORMOUT-FILE FOR DOWNSTREAM REVIEW.
001600    05  RNG-MIN                     PIC S9(05)V9(04).
001700    05  RNG-MAX                     PIC S9(05)V9(04).
001800    05  RNG-CONFIDENCE              PIC 9V9(02).
001900    05  FILLER                      PIC X(22).
002000
002100****** IN-MEMORY COPY OF THE ENTIRE REFERENCE-RANGE FILE, LOADED
002200****** ONCE AT 0070-LOAD-REFRNG-TABLE AND SEARCHED BY
002300****** 2500-RANGE-ALIGNMENT FOR THE REST OF THE RUN.
00240001  REFRNG-TABLE-AREA.
002500    05  REFRNG-TABLE-REC OCCURS 500 TIMES INDEXED BY RNG-IDX.
002600        10  RNG-CANONICAL-NAME      PIC X(30).
002700        10  RNG-STANDARD-UNIT       PIC X(10).
002800        10  RNG-MIN                 PIC S9(05)V9(04).
002900        10  RNG-MAX                 PIC S9(05)V9(04).
003000        10  RNG-CONFIDENCE          PIC 9V9(02).
003100
00320077  REFRNG-TABLE-COUNT              PIC 9(04) COMP VALUE ZERO.

000100******************************************************************
000200*    COPYBOOK  -  REJREC                                        *
000300*    INTAKE-REJECT-RECORD - WRITTEN TO REJECT-FILE FOR THE       *
000400*    FIRST FIELD EDIT THAT FAILS ON AN INTAKE RECORD.            *
000500******************************************************************
00060001  INTAKE-REJECT-RECORD.
000700*    FIRST-FAILURE-WINS - ONLY ONE FIELD/REASON PAIR IS EVER
000800*    WRITTEN PER REJECTED RECORD, EVEN IF MORE THAN ONE EDIT
000900*    WOULD HAVE FAILED.
001000    05  REJ-NAME                    PIC X(40).
001100    05  REJ-FIELD                   PIC X(12).
001200    05  REJ-REASON                  PIC X(60).
001300    05  FILLER                      PIC X(18).

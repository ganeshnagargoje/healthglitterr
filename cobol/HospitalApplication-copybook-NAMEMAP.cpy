000100******************************************************************
000200*    COPYBOOK  -  NAMEMAP                                       *
000300*    NAME-MAPPING-RECORD - REFERENCE FILE NAMEMAP-FILE, READ     *
000400*    ENTIRELY INTO NAMEMAP-TABLE AT 0050-LOAD-NAMEMAP-TABLE.     *
000500*    VARIANT NAME TO CANONICAL NAME, CASE-INSENSITIVE MATCH,     *
000600*    HIGHEST CONFIDENCE WINS ON A TIE.                           *
000700******************************************************************
000800 01  NAME-MAPPING-RECORD.
000900     05  MAP-VARIANT-NAME            PIC X(30).
001000     05  MAP-CANONICAL-NAME          PIC X(30).
001100     05  MAP-CONFIDENCE              PIC 9V9(02).
001200     05  FILLER                      PIC X(38).
001300
001400******************************************************************
001500*    NAMEMAP-TABLE - LOADED DESCENDING BY CONFIDENCE SO THE      *
001600*    FIRST SEARCH HIT ON A VARIANT NAME IS ALWAYS THE HIGHEST-   *
001700*    CONFIDENCE ROW (SEE 0050-LOAD-NAMEMAP-TABLE).               *
001800******************************************************************
001900 01  NAMEMAP-TABLE-AREA.
002000     05  NAMEMAP-TABLE-REC OCCURS 500 TIMES INDEXED BY MAP-IDX.
002100         10  MAP-VARIANT-NAME        PIC X(30).
002200         10  MAP-VARIANT-NAME-UC     PIC X(30).
002300         10  MAP-CANONICAL-NAME      PIC X(30).
002400         10  MAP-CONFIDENCE          PIC 9V9(02).
002500
002600 77  NAMEMAP-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.

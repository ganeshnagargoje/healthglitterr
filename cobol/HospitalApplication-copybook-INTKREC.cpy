000100******************************************************************
000200*    COPYBOOK  -  INTKREC                                       *
000300*    ONE PATIENT INTAKE RECORD AS RECEIVED FROM THE HEALTH       *
000400*    REVIEW SYSTEM'S FRONT-END COLLECTION PROCESS.  ONE RECORD   *
000500*    PER PATIENT SUBMISSION - DEMOGRAPHICS PLUS CONSENT.         *
000600*    FILE IS LINE SEQUENTIAL - NO DETAIL/TRAILER SPLIT.          *
000700******************************************************************
000800 01  INTAKE-RECORD.
000900     05  IN-NAME                     PIC X(40).
001000     05  IN-AGE                      PIC 9(03).
001100     05  IN-GENDER                   PIC X(06).
001200     05  IN-HEIGHT-CM                PIC 9(03)V9(02).
001300     05  IN-WEIGHT-KG                PIC 9(03)V9(02).
001400     05  IN-CONSENT-ID               PIC X(20).
001500     05  IN-ISO-LANG-ID              PIC 9(04).
001600     05  IN-LANG-DESC                PIC X(20).
001700     05  IN-TEST-EVAL-ID             PIC 9(06).
001800     05  IN-USER-CONSENT             PIC X(03).
001900     05  FILLER                      PIC X(38).
002000
002100******************************************************************
002200*    CHARACTER-LEVEL VIEW OF THE NAME FIELD - USED BY THE        *
002300*    TRIMMED-LENGTH EDIT IN 1200-FIELD-EDITS.                    *
002400******************************************************************
002500 01  INTAKE-RECORD-NAME-VIEW REDEFINES INTAKE-RECORD.
002600     05  IN-NAME-CHAR                PIC X OCCURS 40 TIMES.
002700     05  FILLER                      PIC X(110).

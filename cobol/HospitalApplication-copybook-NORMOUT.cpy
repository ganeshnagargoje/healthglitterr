000100******************************************************************
000200*    COPYBOOK  -  NORMOUT                                       *
000300*    NORMALIZED-PARAMETER-RECORD - WRITTEN TO NORMOUT-FILE BY    *
000400*    2700-WRITE-NORMOUT FOR EVERY LAB PARAMETER THAT SURVIVES    *
000500*    NAME MAPPING AND UNIT CONVERSION (STEPS 2300 AND 2400).     *
000600******************************************************************
00070001  NORMALIZED-PARAMETER-RECORD.
000800*    NRM-NORMALIZED-ID IS THIS PROGRAM'S OWN SEQUENCE-GENERATED
000900*    KEY ("NP" PLUS A 10-DIGIT COUNTER) - NRM-ORIGINAL-ID IS THE
001000*    INCOMING LAB-PARAMETER-ID, KEPT SO THE TWO FILES CAN STILL
001100*    BE CROSS-REFERENCED BY QA.
001200    05  NRM-NORMALIZED-ID           PIC X(12).
001300    05  NRM-ORIGINAL-ID             PIC X(12).
001400    05  NRM-USER-ID                 PIC X(17).
001500    05  NRM-CANONICAL-NAME          PIC X(30).
001600*    VALUE/UNIT AS REPORTED ON THE LAB FEED, BEFORE CONVERSION.
001700    05  NRM-ORIGINAL-VALUE          PIC S9(07)V9(04).
001800    05  NRM-ORIGINAL-UNIT           PIC X(10).
001900*    VALUE/UNIT AFTER UNIT-CONVERSION HAS RUN - THIS IS WHAT GETS
002000*    COMPARED AGAINST THE REFERENCE RANGE.
002100    05  NRM-NORMALIZED-VALUE        PIC S9(07)V9(04).
002200    05  NRM-STANDARD-UNIT           PIC X(10).
002300    05  NRM-CONVERSION-FACTOR       PIC 9(03)V9(06).
002400*    REFERENCE RANGE LOOKED UP AT 2500-RANGE-ALIGNMENT - ZERO/ZERO
002500*    WHEN NO MATCHING RANGE ROW WAS FOUND.
002600    05  NRM-RANGE-MIN               PIC S9(05)V9(04).
002700    05  NRM-RANGE-MAX               PIC S9(05)V9(04).
002800*    OVERALL CONFIDENCE FROM CALCCONF - THE MEAN OF THE THREE
002900*    STEP CONFIDENCES, ROUNDED.
003000    05  NRM-CONFIDENCE              PIC 9V9(02).
003100*    SET WHEN THE OVERALL CONFIDENCE DROPPED BELOW 0.70 OR ANY
003200*    STEP ALONG THE WAY FLAGGED THE RECORD (HD-0090) - A FLAGGED   HD-0090
003300*    RECORD IS STILL WRITTEN, JUST MARKED FOR REVIEW.
003400    05  NRM-FLAGGED                 PIC X(01).
003500        88  NRM-IS-FLAGGED          VALUE "Y".
003600        88  NRM-NOT-FLAGGED         VALUE "N".
003700    05  FILLER                      PIC X(06).

000100******************************************************************
000200*    COPYBOOK  -  REGTABL                                       *
000300*    PATIENT REGISTRY RECORD LAYOUT (REGISTRY-FILE) PLUS THE     *
000400*    IN-MEMORY TABLE THE REGISTRY IS LOADED INTO AT THE START    *
000500*    OF THE RUN AND REWRITTEN FROM AT END OF RUN.  THE FILE IS   *
000600*    LINE SEQUENTIAL, SO MATCHING IS DONE BY TABLE SEARCH - NOT  *
000700*    BY INDEXED READ.                                            *
000800******************************************************************
000900 01  REGISTRY-RECORD.
001000     05  REG-USER-ID                 PIC X(17).
001100     05  REG-NAME                    PIC X(40).
001200     05  REG-AGE                     PIC 9(03).
001300     05  REG-GENDER                  PIC X(06).
001400     05  REG-RECORDS-COUNT           PIC 9(05).
001500     05  FILLER                      PIC X(09).
001600
001700******************************************************************
001800*    REGISTRY TABLE - LOADED FULLY AT 0000-HOUSEKEEPING.  THE    *
001900*    -UC FIELDS HOLD UPPERCASED COPIES OF NAME AND GENDER SO     *
002000*    THE 1400-REGISTRY-MATCH SEARCH CAN COMPARE CASE-            *
002100*    INSENSITIVELY WITHOUT CALLING AN INTRINSIC FUNCTION.        *
002200******************************************************************
002300 01  REG-TABLE-AREA.
002400     05  REG-TABLE-REC OCCURS 5000 TIMES INDEXED BY REG-IDX.
002500         10  REG-USER-ID             PIC X(17).
002600         10  REG-NAME                PIC X(40).
002700         10  REG-NAME-UC             PIC X(40).
002800         10  REG-AGE                 PIC 9(03).
002900         10  REG-GENDER              PIC X(06).
003000         10  REG-GENDER-UC           PIC X(06).
003100         10  REG-RECORDS-COUNT       PIC 9(05) COMP-3.
003200
003300 01  REG-TABLE-CONTROLS.
003400     05  REG-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.
003500     05  REG-TABLE-FULL-SW           PIC X(01) VALUE "N".
003600         88  REG-TABLE-IS-FULL       VALUE "Y".
